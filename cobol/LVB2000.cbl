000100******************************************************************
000200*    LVB2000 -- RESULT-RECORD LAYOUT                             *
000300*    COPYBOOK FOR THE LEASE-VS-BUY RESULT EXTRACT                *
000400*    COPIED DIRECTLY INTO THE RESULT-FILE FD IN SETLVB20 --      *
000500*    NO WORKING-STORAGE INTERMEDIATE, SAME AS THE OLD MB2000     *
000600*    OUTPUT LAYOUT WAS COPIED INTO OUT-FILE.                     *
000700*                                                                 *
000800*    KEPT BY:      D. HAUSER, SYSTEMS                             *
000900*    LAID OUT:     1989-03-11                                     *
001000******************************************************************
001100*    CHANGE LOG
001200*    1989-03-11  DH   ORIGINAL LAYOUT
001300*    1991-07-24  DH   ADDED RES-SAVINGS, RES-RECOMMEND
001400*    1994-11-07  TW   WIDENED TOTAL-PAID FIELDS TO 9(9)V99 FOR
001500*                     THE LONGER LEASE-TERM SCENARIOS
001600*    1999-01-14  KB   Y2K -- NO 2-DIGIT YEAR FIELDS, SIGNED OFF     CR1098
001700*    2002-05-22  SO   RECORD WOULD NOT FIT IN 100 BYTES ONCE ALL    CR1344
001800*                     NINE MONEY FIELDS WERE WIDENED -- PADDED      CR1344
001900*                     TO 105 RATHER THAN SHORT A FIELD            CR1344
002000******************************************************************
002100 01  RES-REC.
002200*        SCENARIO IDENTIFIER, COPIED FROM SCN-ID
002300     05  RES-ID                      PIC X(8).
002400*        MONTHLY LOAN PAYMENT IF BUYING
002500     05  RES-BUY-MONTHLY             PIC 9(7)V99.
002600*        DOWN PAYMENT + LOAN PAYMENTS WITHIN THE HORIZON
002700     05  RES-BUY-TOTAL-PAID          PIC 9(9)V99.
002800*        ESTIMATED VEHICLE VALUE AT HORIZON END
002900     05  RES-BUY-END-VALUE           PIC 9(7)V99.
003000*        NET COST OF BUYING OVER THE HORIZON -- MAY BE NEGATIVE
003100     05  RES-BUY-NET-COST            PIC S9(9)V99.
003200     05  RES-BUY-NET-COST-X REDEFINES RES-BUY-NET-COST
003300                                     PIC X(11).
003400*        MONTHLY LEASE PAYMENT -- DEPRECIATION FEE + FINANCE FEE
003500     05  RES-LEASE-MONTHLY           PIC 9(7)V99.
003600*        DRIVE-OFF + LEASE PAYMENTS + MILEAGE PENALTY
003700     05  RES-LEASE-TOTAL-PAID        PIC 9(9)V99.
003800*        EXCESS-MILEAGE CHARGE OVER THE LEASE TERM
003900     05  RES-MILEAGE-PENALTY         PIC 9(7)V99.
004000*        NET COST OF LEASING OVER THE HORIZON
004100     05  RES-LEASE-NET-COST          PIC 9(9)V99.
004200     05  RES-LEASE-NET-COST-X REDEFINES RES-LEASE-NET-COST
004300                                     PIC X(11).
004400*        'BUY  ', 'LEASE', OR 'TIE  '
004500     05  RES-RECOMMEND               PIC X(5).
004600         88  RES-RECOMMEND-BUY        VALUE 'BUY  '.
004700         88  RES-RECOMMEND-LEASE      VALUE 'LEASE'.
004800         88  RES-RECOMMEND-TIE        VALUE 'TIE  '.
004900*        ABSOLUTE DOLLAR DIFFERENCE BETWEEN THE TWO OPTIONS
005000     05  RES-SAVINGS                 PIC 9(9)V99.
005100     05  RES-SAVINGS-X REDEFINES RES-SAVINGS
005200                                     PIC X(11).
005300*        PAD -- SEE 2002-05-22 CHANGE LOG ENTRY ABOVE
005400     05  FILLER                      PIC X(1).
