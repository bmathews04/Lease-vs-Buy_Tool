000100******************************************************************
000200*    LVBCPRM -- CALC-PARM LINKAGE COPYBOOK                       *
000300*    SHARED PARAMETER AREA BETWEEN SETLVB20 AND THE LVBCALC      *
000400*    CALCULATION LIBRARY.  SETLVB20 CARRIES IT IN WORKING-       *
000500*    STORAGE AND BUILDS IT BEFORE EACH CALL; LVBCALC CARRIES     *
000600*    THE SAME COPYBOOK IN ITS LINKAGE SECTION SO THE TWO NEVER   *
000700*    GET OUT OF STEP ON A FIELD WIDTH.                           *
000800*                                                                 *
000900*    KEPT BY:      D. HAUSER, SYSTEMS                             *
001000*    LAID OUT:     1989-03-14                                     *
001100******************************************************************
001200*    CHANGE LOG
001300*    1989-03-14  DH   ORIGINAL LAYOUT, ONE PARM AREA FOR ALL
001400*                     FOUR CALC FUNCTIONS, SELECTED BY
001500*                     LVBC-FUNCTION-CODE
001600*    1991-07-25  DH   ADDED LVBC-ELAPSED-MONTHS FOR THE
001700*                     REMAINING-BALANCE FUNCTION
001800*    1999-01-14  KB   Y2K -- NO DATE FIELDS IN THIS AREA,
001900*                     REVIEWED AND SIGNED OFF                       CR1098
001950*    2004-09-09  RO   ADDED LVBC-VERBOSE-SW.  SETLVB20 SETS IT    CR1511
001960*                     FROM ITS OWN COMMAND-LINE SWITCH BEFORE      CR1511
001970*                     THE 'ST' CALL SO THE LIBRARY KNOWS WHETHER   CR1511
001980*                     TO DISPLAY EACH SELF-TEST LINE OR JUST       CR1511
001990*                     COME BACK WITH THE FAIL COUNT                CR1511
002000******************************************************************
002100 01  LVBC-PARM.
002200*        WHICH OF THE FOUR CALC FUNCTIONS TO RUN
002300     05  LVBC-FUNCTION-CODE          PIC X(2).
002400         88  LVBC-FN-LOAN-PYMT        VALUE 'LP'.
002500         88  LVBC-FN-REM-BAL          VALUE 'RB'.
002600         88  LVBC-FN-LEASE-PYMT       VALUE 'LE'.
002700         88  LVBC-FN-APR-TO-MF        VALUE 'MF'.
002800*        GENERIC INPUT AMOUNT 1 -- LOAN/CAP-COST PRINCIPAL
002900     05  LVBC-AMOUNT-1                PIC S9(9)V9(6) COMP-3.
003000*        GENERIC INPUT AMOUNT 2 -- RESIDUAL, WHEN NEEDED
003100     05  LVBC-AMOUNT-2                PIC S9(9)V9(6) COMP-3.
003200*        APR PERCENT (LP, MF) OR MONEY FACTOR (LE) ON INPUT
003300     05  LVBC-RATE                    PIC S9(3)V9(6) COMP-3.
003400     05  LVBC-RATE-X REDEFINES LVBC-RATE
003500                                     PIC X(7).
003600*        LOAN/LEASE TERM IN MONTHS, N
003700     05  LVBC-TERM-MONTHS             PIC S9(5) COMP-3.
003800     05  LVBC-TERM-MONTHS-X REDEFINES LVBC-TERM-MONTHS
003900                                     PIC X(3).
004000*        MONTHS ELAPSED, M -- REMAINING-BALANCE ONLY
004100     05  LVBC-ELAPSED-MONTHS          PIC S9(5) COMP-3.
004200*        ANSWER COMES BACK HERE
004300     05  LVBC-RESULT                  PIC S9(9)V9(6) COMP-3.
004400     05  LVBC-RESULT-X REDEFINES LVBC-RESULT
004500                                     PIC X(6).
004600*        0 = OK, 1 = BAD FUNCTION CODE, OR (FUNCTION ST ONLY)
004610*        THE NUMBER OF REFERENCE CASES THAT FAILED
004700     05  LVBC-RETURN-CODE             PIC S9(3) COMP-3.
004750*        'Y' = DISPLAY EACH SELF-TEST CASE AS IT RUNS, 'N' =
004760*        JUST COME BACK WITH LVBC-RETURN-CODE.  SET BY THE
004770*        CALLER FROM ITS OWN COMMAND-LINE SWITCH, NOT BY THE
004780*        LIBRARY -- SEE SETLVB20 PARAGRAPH 0020-RUN-SELFTEST
004790     05  LVBC-VERBOSE-SW              PIC X(1)  VALUE 'N'.
004793         88  LVBC-SELFTEST-VERBOSE        VALUE 'Y'.
004796         88  LVBC-SELFTEST-QUIET          VALUE 'N'.
004800     05  FILLER                       PIC X(3).
