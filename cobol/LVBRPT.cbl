000100******************************************************************
000200*    LVBRPT -- LEASE VS BUY COMPARISON REPORT LINE LAYOUTS       *
000300*    COPIED INTO SETLVB20 WORKING-STORAGE AND WRITTEN TO         *
000400*    REPORT-FILE, ONE 132-COLUMN PRINT IMAGE AT A TIME.          *
000500*    EDITED-PICTURE STYLE FOLLOWS THE DESK'S USUAL MONEY EDIT,   *
000600*    ZZ,ZZZ,ZZ9.99, WITH A FLOATING MINUS FOR NET COSTS THAT     *
000700*    CAN GO NEGATIVE.                                            *
000800*                                                                 *
000900*    KEPT BY:      D. HAUSER, SYSTEMS                             *
001000*    LAID OUT:     1989-03-16                                     *
001100******************************************************************
001200*    CHANGE LOG
001300*    1989-03-16  DH   ORIGINAL HEADING/DETAIL/TOTALS LAYOUT
001400*    1991-07-26  DH   ADDED RPT-REJECT-LINE FOR BAD SCENARIOS
001500*    1994-11-09  TW   ADDED FLOATING MINUS TO THE NET-COST
001600*                     EDIT PICTURES PER AUDIT FINDING
001700*    1999-01-15  KB   Y2K -- NO DATE FIELDS ON THE REPORT,
001800*                     REVIEWED AND SIGNED OFF                       CR1098
001900******************************************************************
002000 01  RPT-HEAD-LINE-1.
002100     05  FILLER                      PIC X(48) VALUE SPACES.
002200     05  FILLER                      PIC X(32)
002300             VALUE 'LEASE VS BUY COMPARISON REPORT'.
002400     05  FILLER                      PIC X(52) VALUE SPACES.
002500*
002600 01  RPT-HEAD-LINE-2.
002700     05  FILLER                      PIC X(8)  VALUE 'SCN-ID'.
002800     05  FILLER                      PIC X(8)  VALUE 'HORIZON'.
002900     05  FILLER                      PIC X(14) VALUE 'BUY MONTHLY'.
003000     05  FILLER                      PIC X(15) VALUE 'BUY NET COST'.
003100     05  FILLER                      PIC X(14) VALUE 'LSE MONTHLY'.
003200     05  FILLER                      PIC X(14) VALUE 'MILEAGE PEN'.
003300     05  FILLER                      PIC X(14) VALUE 'LSE NET COST'.
003400     05  FILLER                      PIC X(8)  VALUE 'RECOMND'.
003500     05  FILLER                      PIC X(14) VALUE 'SAVINGS'.
003600     05  FILLER                      PIC X(23) VALUE SPACES.
003700*
003800 01  RPT-DETAIL-LINE.
003900*        SCENARIO IDENTIFIER
004000     05  RPT-D-ID                    PIC X(8).
004100     05  FILLER                      PIC X(2) VALUE SPACES.
004200*        COMPARISON HORIZON, YEARS
004300     05  RPT-D-HORIZON               PIC ZZ9.
004400     05  FILLER                      PIC X(3) VALUE SPACES.
004500*        MONTHLY LOAN PAYMENT IF BUYING
004600     05  RPT-D-BUY-MONTHLY           PIC ZZ,ZZZ,ZZ9.99.
004700     05  FILLER                      PIC X(2) VALUE SPACES.
004800*        NET COST OF BUYING -- FLOATING MINUS WHEN NEGATIVE
004900     05  RPT-D-BUY-NET-COST          PIC -ZZ,ZZZ,ZZ9.99.
005000     05  FILLER                      PIC X(2) VALUE SPACES.
005100*        MONTHLY LEASE PAYMENT
005200     05  RPT-D-LEASE-MONTHLY         PIC ZZ,ZZZ,ZZ9.99.
005300     05  FILLER                      PIC X(2) VALUE SPACES.
005400*        EXCESS-MILEAGE PENALTY OVER THE LEASE TERM
005500     05  RPT-D-MILEAGE-PENALTY       PIC ZZ,ZZZ,ZZ9.99.
005600     05  FILLER                      PIC X(2) VALUE SPACES.
005700*        NET COST OF LEASING
005800     05  RPT-D-LEASE-NET-COST        PIC ZZ,ZZZ,ZZ9.99.
005900     05  FILLER                      PIC X(2) VALUE SPACES.
006000*        'BUY', 'LEASE', OR 'TIE'
006100     05  RPT-D-RECOMMEND             PIC X(5).
006200     05  FILLER                      PIC X(3) VALUE SPACES.
006300*        ABSOLUTE DOLLAR DIFFERENCE
006400     05  RPT-D-SAVINGS               PIC ZZ,ZZZ,ZZ9.99.
006500     05  FILLER                      PIC X(19) VALUE SPACES.
006600*
006700 01  RPT-REJECT-LINE.
006800*        SCENARIO IDENTIFIER OF THE REJECTED RECORD
006900     05  RPT-R-ID                    PIC X(8).
007000     05  FILLER                      PIC X(2) VALUE SPACES.
007100*        WHY IT WAS REJECTED
007200     05  RPT-R-REASON                PIC X(40).
007300     05  FILLER                      PIC X(82) VALUE SPACES.
007400*
007500*    ONE LAYOUT, REUSED FOR EACH LINE OF THE END-OF-FILE
007600*    TOTALS BLOCK -- LABEL TEXT AND ONE OF THE TWO VALUE
007700*    FIELDS ARE MOVEd BEFORE EACH WRITE, SAME AS THE OLD
007800*    MORTGAGE-BILLING JOBS REUSED ONE DISPLAY LINE FOR COUNTS.
007900 01  RPT-TOTALS-LINE.
008000     05  RPT-T-LABEL                 PIC X(34).
008100*        USED FOR RECORD/SCENARIO COUNTS
008200     05  RPT-T-COUNT                 PIC ZZZ,ZZ9.
008300     05  FILLER                      PIC X(4) VALUE SPACES.
008400*        USED FOR THE TOTAL-SAVINGS LINE ONLY
008500     05  RPT-T-MONEY                 PIC ZZ,ZZZ,ZZ9.99.
008600     05  FILLER                      PIC X(74) VALUE SPACES.
