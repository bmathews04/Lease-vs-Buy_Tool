000100******************************************************************
000200*    LVB1000 -- SCENARIO-RECORD LAYOUT                          *
000300*    COPYBOOK FOR THE LEASE-VS-BUY SCENARIO INPUT TAPE          *
000400*    COPIED INTO SETLVB20 WORKING-STORAGE, THEN THE RAW 120-BYTE*
000500*    LINE IS MOVEd INTO SCN-REC FOR EDITING.                    *
000600*                                                                *
000700*    KEPT BY:      D. HAUSER, SYSTEMS                            *
000800*    LAID OUT:     1989-03-09                                    *
000900******************************************************************
001000*    CHANGE LOG
001100*    1989-03-09  DH   ORIGINAL LAYOUT FOR LEASE/BUY PROJECT
001200*    1991-07-22  DH   ADDED SCN-MONEY-FACTOR, RATE-TYPE 'M' PATH
001300*    1994-11-03  TW   WIDENED SCN-ALLOWED-MILES/EXPECTED-MILES
001400*                     TO 5 DIGITS PER LEASING DESK REQUEST
001500*    1999-01-12  KB   Y2K -- NO 2-DIGIT YEAR FIELDS IN THIS
001600*                     RECORD, REVIEWED AND SIGNED OFF             CR1098
001700*    2002-05-20  SO   ADDED X-VIEW REDEFINES FOR THE DOWNSTREAM
001800*                     DESK EXTRACT (SEE SCN-LOAN-TERM-X BELOW)    CR1344
001900******************************************************************
002000 01  SCN-REC.
002100*        SCENARIO IDENTIFIER, LEFT-JUSTIFIED, DESK-ASSIGNED
002200     05  SCN-ID                      PIC X(8).
002300*        COMPARISON HORIZON IN YEARS, 1-7
002400     05  SCN-HORIZON-YEARS           PIC 9(2).
002500     05  SCN-HORIZON-YEARS-X REDEFINES SCN-HORIZON-YEARS
002600                                     PIC X(2).
002700*        NEGOTIATED PURCHASE PRICE OF THE VEHICLE
002800     05  SCN-PURCH-PRICE             PIC 9(7)V99.
002900*        SALES TAX RATE, PERCENT, E.G. 06.2500
003000     05  SCN-TAX-RATE                PIC 9(2)V9(4).
003100*        UPFRONT BUY FEES -- DOC FEE, TITLE FEE, ETC
003200     05  SCN-BUY-FEES                PIC 9(5)V99.
003300*        CASH DOWN PAYMENT ON THE PURCHASE
003400     05  SCN-DOWN-PAYMENT            PIC 9(7)V99.
003500*        ANNUAL PERCENTAGE RATE ON THE PURCHASE LOAN
003600     05  SCN-LOAN-APR                PIC 9(2)V9(4).
003700*        LOAN TERM IN MONTHS, 12-96
003800     05  SCN-LOAN-TERM               PIC 9(3).
003900     05  SCN-LOAN-TERM-X REDEFINES SCN-LOAN-TERM
004000                                     PIC X(3).
004100*        EXPECTED VEHICLE VALUE AT HORIZON END, PCT OF PRICE
004200     05  SCN-EXP-VALUE-PCT           PIC 9(2)V99.
004300*        VEHICLE MSRP
004400     05  SCN-MSRP                    PIC 9(7)V99.
004500*        NEGOTIATED LEASE CAPITALIZED COST
004600     05  SCN-CAP-COST                PIC 9(7)V99.
004700*        LEASE TERM IN MONTHS, 12-60
004800     05  SCN-LEASE-TERM              PIC 9(3).
004900     05  SCN-LEASE-TERM-X REDEFINES SCN-LEASE-TERM
005000                                     PIC X(3).
005100*        RESIDUAL VALUE AT LEASE END, PCT OF MSRP
005200     05  SCN-RESIDUAL-PCT            PIC 9(2)V99.
005300*        'A' = LEASE APR GIVEN BELOW, 'M' = MONEY FACTOR GIVEN
005400     05  SCN-RATE-TYPE               PIC X(1).
005500         88  SCN-RATE-IS-APR          VALUE 'A'.
005600         88  SCN-RATE-IS-MF           VALUE 'M'.
005700*        LEASE APR, USED WHEN SCN-RATE-TYPE = 'A'
005800     05  SCN-LEASE-APR               PIC 9(2)V9(4).
005900*        MONEY FACTOR, USED WHEN SCN-RATE-TYPE = 'M'
006000     05  SCN-MONEY-FACTOR            PIC 9(1)V9(6).
006100*        DRIVE-OFF CASH DUE AT LEASE SIGNING
006200     05  SCN-DRIVE-OFF               PIC 9(5)V99.
006300*        MILEAGE ALLOWANCE PER YEAR UNDER THE LEASE
006400     05  SCN-ALLOWED-MILES           PIC 9(5).
006500*        DRIVER'S OWN EXPECTED MILES PER YEAR
006600     05  SCN-EXPECTED-MILES          PIC 9(5).
006700*        EXCESS MILEAGE CHARGE, $ PER MILE OVER ALLOWANCE
006800     05  SCN-EXCESS-FEE              PIC 9(1)V99.
006900*        PAD OUT TO THE 120-BYTE SCENARIO TAPE LENGTH
007000     05  FILLER                      PIC X(7).
