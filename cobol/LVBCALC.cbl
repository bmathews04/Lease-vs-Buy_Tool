000100******************************************************************
000200*    LVBCALC                                                     *
000300*    LEASE-VS-BUY FINANCIAL CALCULATION LIBRARY                  *
000400*    CALLED BY SETLVB20 (AND ANY FUTURE DESK PROGRAM) TO GET     *
000500*    AT THE FOUR PIECES OF FIXED-DECIMAL MATH THE COMPARISON     *
000600*    NEEDS -- NO FILES, NO DISPLAYS EXCEPT UNDER THE SELF-TEST    *
000700*    FUNCTION.  ONE COPY OF THE MATH, CALLED FROM ONE PLACE.      *
000800*                                                                 *
000900*    WHY A SEPARATE PROGRAM AT ALL -- THE LEASING DESK ASKED     *
001000*    FOR THE SAME AMORTIZATION MATH IN TWO PLACES (THE BUY SIDE  *
001100*    AND, SEEN BACKWARDS, THE REMAINING-BALANCE CHECK) PLUS THE  *
001200*    LEASE-PAYMENT FORMULA AND THE APR/MONEY-FACTOR CONVERSION.  *
001300*    RATHER THAN CODE THE AMORTIZATION FORMULA TWICE IN          *
001400*    SETLVB20 WE PUT IT HERE ONCE AND CALL IT, SAME AS THE DESK  *
001500*    ALREADY DOES FOR DATE ROUTINES ON THE MORTGAGE SIDE.        *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.     LVBCALC.
001900 AUTHOR.         D. HAUSER.
002000 INSTALLATION.   CAPITAL AUTO FINANCE CO. - SYSTEMS DEPT.
002100 DATE-WRITTEN.   03/14/1989.
002200 DATE-COMPILED.
002300 SECURITY.       COMPANY CONFIDENTIAL - SYSTEMS DEPT USE ONLY.
002400******************************************************************
002500*    CHANGE LOG
002600*    03/14/1989  DH   ORIGINAL -- FOUR FUNCTIONS, ONE PARM AREA,
002700*                     SELECTED BY LVBC-FUNCTION-CODE.  KEPT THE
002800*                     PARM AREA GENERIC (AMOUNT-1, AMOUNT-2,
002900*                     RATE, TERM-MONTHS) SO A FIFTH FUNCTION
003000*                     WOULDN'T NEED A NEW COPYBOOK LAYOUT.
003100*    03/15/1989  DH   ADDED 2100-COMPOUND-FACTOR AS A SHARED
003200*                     PARAGRAPH, LOAN-PAYMENT AND REMAINING-
003300*                     BALANCE BOTH NEED (1+R)**N AND WE DON'T
003400*                     WANT THAT CODED TWICE IN ONE PROGRAM
003500*                     EITHER.
003600*    07/25/1991  DH   ADDED REMAINING-BALANCE (FUNCTION RB) --
003700*                     LEASING DESK WANTS TO SHOW A CUSTOMER
003800*                     WHAT THEY STILL OWE IF THEY TRADE IN
003900*                     BEFORE THE LOAN IS PAID OFF.
004000*    11/09/1994  TW   ADDED SELF-TEST (FUNCTION ST) AGAINST THE
004100*                     LEASING DESK'S FIVE REFERENCE VALUES, SO
004200*                     WE STOP RELEARNING THIS THE HARD WAY EVERY
004300*                     TIME SOMEBODY TOUCHES THE ROUNDING.
004400*    01/15/1999  KB   Y2K -- NO DATE ARITHMETIC IN THIS PROGRAM,
004500*                     REVIEWED AND SIGNED OFF                      CR1098
004600*    05/22/2002  SO   MONEY FACTOR NOW KEPT TO 6 DECIMALS PER      CR1344
004700*                     AUDIT, NOT 4 -- SEE 1300-APR-TO-MF.  THE     CR1344
004800*                     OLD 4-DECIMAL FACTOR WAS ROUNDING AWAY       CR1344
004900*                     A PENNY OR TWO ON LONGER LEASE TERMS.        CR1344
005000*    09/08/2004  RO   FUNCTION ST NOW TAKES ITS VERBOSE-OR-QUIET   CR1511
005100*                     SETTING FROM LVBC-VERBOSE-SW IN THE PARM     CR1511
005200*                     AREA INSTEAD OF A MACHINE SWITCH, SO THE     CR1511
005300*                     CALLER DECIDES AT CALL TIME -- SEE 9010-     CR1511
005400*                     CHECK-CASE BELOW AND LVBCPRM'S OWN LOG.      CR1511
005410*    09/13/2004  RO   2100-COMPOUND-FACTOR RETURNED (1+R)**1      CR1516
005420*                     INSTEAD OF (1+R)**0 = 1 WHEN ASKED FOR A     CR1516
005430*                     ZERO-MONTH FACTOR -- ONLY SHOWED UP WHEN     CR1516
005440*                     REMAINING-BALANCE WAS CALLED WITH ELAPSED-   CR1516
005450*                     MONTHS OF ZERO.  SPECIAL-CASED EXPONENT 0   CR1516
005460*                     IN 2100-COMPOUND-FACTOR BELOW.              CR1516
005470*    09/13/2004  RO   ADDED SELF-TEST CASE 6 -- REMAINING BALANCE CR1516
005480*                     AT 12 MONTHS PAID MUST BE LESS THAN THE     CR1516
005490*                     BALANCE AT ZERO MONTHS PAID, SAME LOAN AS   CR1516
005493*                     CASES 2/3.  WOULD HAVE CAUGHT THE EXPONENT- CR1516
005496*                     ZERO BUG ABOVE IF IT HAD BEEN HERE FIRST.   CR1516
005498*                     SEE 9020-CHECK-LESS-THAN BELOW.             CR1516
005499*    09/13/2004  RO   9010-CHECK-CASE NOW EDITS THE CASE/EXPECT/  CR1516
005500*                     GOT FIGURES THROUGH REAL PIC 9-EDITED       CR1516
005501*                     FIELDS BEFORE MOVING THEM INTO THE PRINT    CR1516
005502*                     LINE -- THE OLD CODE MOVED THE COMP-3        CR1516
005503*                     FIELDS STRAIGHT INTO PIC X, WHICH PUT RAW   CR1516
005504*                     PACKED BYTES ON THE SCREEN INSTEAD OF       CR1516
005505*                     READABLE DIGITS.                           CR1516
005510******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800*
005900*    CRT IS ALL THIS LIBRARY NEEDS FROM SPECIAL-NAMES -- THE
006000*    SELF-TEST FUNCTION DISPLAYS ITS PASS/FAIL LINES THERE WHEN
006100*    ASKED TO, NOTHING ELSE IN THE PROGRAM WRITES TO THE SCREEN.
006200 SPECIAL-NAMES.
006300     CONSOLE IS CRT.
006400 INPUT-OUTPUT SECTION.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900*    NO FD ENTRIES -- THIS PROGRAM NEVER OPENS A FILE OF ITS OWN,
007000*    IT ONLY DOES ARITHMETIC ON WHATEVER THE CALLER HANDS IN
007100*    THROUGH LVBC-PARM.
007200 WORKING-STORAGE SECTION.
007300*
007400*    SCRATCH FIGURES FOR WHICHEVER FUNCTION IS RUNNING.  ONE
007500*    GROUP SERVES ALL FOUR FUNCTIONS BECAUSE ONLY ONE FUNCTION
007600*    EVER RUNS AT A TIME -- THE DESK DOES NOT RECURSE INTO THIS
007700*    PROGRAM.
007800 01  WS-CALC-WORK.
007900*        MONTHLY RATE, KEPT TO AT LEAST 9 DECIMAL PLACES SO THE
008000*        AMORTIZATION FACTOR DOESN'T DRIFT ON LONG LOAN TERMS
008100     05  WS-R                        PIC S9(3)V9(9) COMP-3.
008200*        GENERIC (1+RATE) BASE USED BY 2100-COMPOUND-FACTOR --
008300*        SAME FIELD SERVES THE LOAN-PAYMENT FACTOR AND THE
008400*        REMAINING-BALANCE FACTOR, THEY NEVER OVERLAP IN TIME
008500     05  WS-PWR-RATE                 PIC S9(3)V9(9) COMP-3.
008600     05  WS-PWR-EXP                  PIC S9(5)      COMP.
008700     05  WS-PWR-CTR                   PIC S9(5)      COMP.
008800     05  WS-FACTOR                    PIC S9(7)V9(9) COMP-3.
008900*        ALPHA VIEW OF THE FACTOR, FOR A SELF-TEST DISPLAY OR A
009000*        DUMP IF SOMEBODY NEEDS TO SEE THE RAW BYTES SOME DAY
009100     05  WS-FACTOR-X REDEFINES WS-FACTOR
009200                                     PIC X(8).
009300*        LOCAL COPIES OF THE CALLER'S INPUTS -- WE NEVER WORK
009400*        DIRECTLY AGAINST THE LINKAGE FIELDS, SAME HABIT AS THE
009500*        DESK'S OTHER SUBROUTINES SO A STRAY MOVE CAN'T CORRUPT
009600*        WHAT THE CALLER PASSED IN
009700     05  WS-P                         PIC S9(9)V9(6) COMP-3.
009800     05  WS-RESID                     PIC S9(9)V9(6) COMP-3.
009900     05  WS-APR                       PIC S9(3)V9(6) COMP-3.
010000     05  WS-MF                        PIC S9(1)V9(6) COMP-3.
010100     05  WS-N                         PIC S9(5)      COMP.
010200     05  WS-M                         PIC S9(5)      COMP.
010300*        WORKING RESULTS, FULL PRECISION BEFORE ROUNDING -- ONLY
010400*        WS-MONEY-2D BELOW GETS ROUNDED TO THE PENNY THE CALLER
010500*        ACTUALLY SEES
010600     05  WS-PAYMENT                   PIC S9(9)V9(6) COMP-3.
010700     05  WS-PAYMENT-X REDEFINES WS-PAYMENT
010800                                     PIC X(8).
010900     05  WS-BALANCE                   PIC S9(9)V9(6) COMP-3.
011000     05  WS-DEP-FEE                   PIC S9(9)V9(6) COMP-3.
011100     05  WS-FIN-FEE                   PIC S9(9)V9(6) COMP-3.
011200     05  WS-LEASE-PAYMT               PIC S9(9)V9(6) COMP-3.
011300     05  WS-MF-OUT                    PIC S9(1)V9(6) COMP-3.
011400*        ONE SPOT WHERE EVERY MONEY AMOUNT GETS ITS FINAL
011500*        ROUND-HALF-UP TO 2 DECIMALS BEFORE IT LEAVES THE LIBRARY
011600*        -- FUNCTION MF IS THE ONE EXCEPTION, SEE 1300-APR-TO-MF
011700     05  WS-MONEY-2D                  PIC S9(9)V99   COMP-3.
011800     05  WS-MONEY-2D-X REDEFINES WS-MONEY-2D
011900                                     PIC X(7).
012000     05  FILLER                       PIC X(4).
012100*
012200*    SELF-TEST WORK AREA -- FUNCTION ST ONLY.  RUNS THE FIVE
012300*    CASES THE LEASING DESK SIGNED OFF ON BACK IN 1994 PLUS THE
012400*    2004 BALANCE-ORDERING CHECK, AND ADDS UP HOW MANY OF THE
012405*    SIX CAME BACK WRONG.
012500 01  WS-SELFTEST-WORK.
012600     05  WS-ST-CASE-NO                PIC S9(2)  COMP-3.
012700     05  WS-ST-EXPECT                 PIC S9(9)V9(6) COMP-3.
012800     05  WS-ST-GOT                    PIC S9(9)V9(6) COMP-3.
012900     05  WS-ST-DIFF                   PIC S9(9)V9(6) COMP-3.
013000     05  WS-ST-FAIL-COUNT             PIC S9(3)  COMP-3.
013010*        EDITED VIEWS OF THE CASE/EXPECT/GOT FIGURES -- REAL
013020*        PIC 9-EDITED FIELDS, NOT A REDEFINES, SO THE DIGITS
013030*        LAND ON THE SCREEN READABLE INSTEAD OF AS RAW PACKED
013040*        BYTES.  MOVED INTO THESE FIRST, THEN INTO WS-ST-LINE
013050*        BELOW, SAME AS ANY OTHER NUMERIC-TO-PRINT EDIT ON
013060*        THIS DESK.
013070     05  WS-ST-CASE-ED                PIC Z9.
013080     05  WS-ST-EXPECT-ED              PIC -9(9).9(6).
013090     05  WS-ST-GOT-ED                 PIC -9(9).9(6).
013100*        ONE PRINT-STYLE LINE, BUILT AND DISPLAYED ONLY WHEN
013200*        THE CALLER ASKED FOR VERBOSE OUTPUT -- SEE 9010-CHECK-
013300*        CASE
013400     05  WS-ST-LINE.
013500         10  WS-ST-LINE-CASE          PIC X(8).
013600         10  WS-ST-LINE-EXPECT        PIC X(18).
013700         10  WS-ST-LINE-GOT           PIC X(18).
013800         10  WS-ST-LINE-RESULT        PIC X(6).
013900     05  FILLER                       PIC X(4).
014000*
014100*    LVBC-PARM IS THE ONLY WAY DATA MOVES BETWEEN THIS PROGRAM
014200*    AND ITS CALLER -- FUNCTION CODE AND INPUTS COMING IN,
014300*    RESULT AND RETURN CODE GOING BACK.  SEE LVBCPRM'S OWN
014400*    CHANGE LOG FOR WHAT EACH FIELD IS FOR.
014500 LINKAGE SECTION.
014600     COPY LVBCPRM.
014700*
014800 PROCEDURE DIVISION USING LVBC-PARM.
014900*
015000*    DISPATCH ON THE FUNCTION CODE THE CALLER SET BEFORE THE
015100*    CALL.  AN UNRECOGNIZED CODE IS NOT A FATAL ERROR IN THIS
015200*    LIBRARY -- WE HAND BACK RETURN-CODE 1 AND A ZERO RESULT AND
015300*    LET THE CALLING PROGRAM DECIDE WHAT TO DO ABOUT IT, SAME AS
015400*    A BAD CLIENT NUMBER IS THE CALLING PROGRAM'S PROBLEM ON THE
015500*    MORTGAGE SIDE.
015600 A010-MAIN-LINE.
015700     MOVE 0                      TO LVBC-RETURN-CODE.
015800     EVALUATE TRUE
015900         WHEN LVBC-FN-LOAN-PYMT
016000             PERFORM 1000-LOAN-PAYMENT THRU 1000-LOAN-PAYMENT-EXIT
016100         WHEN LVBC-FN-REM-BAL
016200             PERFORM 1100-REMAINING-BALANCE
016300                THRU 1100-REMAINING-BALANCE-EXIT
016400         WHEN LVBC-FN-LEASE-PYMT
016500             PERFORM 1200-LEASE-PAYMENT THRU 1200-LEASE-PAYMENT-EXIT
016600         WHEN LVBC-FN-APR-TO-MF
016700             PERFORM 1300-APR-TO-MF THRU 1300-APR-TO-MF-EXIT
016800         WHEN LVBC-FUNCTION-CODE = 'ST'
016900             PERFORM 9000-SELFTEST THRU 9000-SELFTEST-EXIT
017000         WHEN OTHER
017100             MOVE 1                TO LVBC-RETURN-CODE
017200             MOVE 0                TO LVBC-RESULT
017300     END-EVALUATE.
017400     GOBACK.
017500*
017600******************************************************
017700*   FUNCTION LP -- MONTHLY LOAN PAYMENT                *
017800******************************************************
017900*    STANDARD LEVEL-PAYMENT AMORTIZATION -- SAME FORMULA A
018000*    BRANCH TELLER WOULD GET OFF A FINANCIAL CALCULATOR, JUST
018100*    DONE IN FIXED DECIMAL SO TWO RUNS OF THE SAME INPUTS ALWAYS
018200*    COME BACK WITH THE SAME PENNY.
018300 1000-LOAN-PAYMENT.
018400     MOVE LVBC-AMOUNT-1          TO WS-P.
018500     MOVE LVBC-RATE              TO WS-APR.
018600     MOVE LVBC-TERM-MONTHS       TO WS-N.
018700     PERFORM 1020-COMPUTE-PAYMENT THRU 1020-COMPUTE-PAYMENT-EXIT.
018800     COMPUTE WS-MONEY-2D ROUNDED = WS-PAYMENT.
018900     MOVE WS-MONEY-2D            TO LVBC-RESULT.
019000 1000-LOAN-PAYMENT-EXIT.
019100     EXIT.
019200*
019300*    CORE MATH FOR THE LOAN PAYMENT, SHARED WITH
019400*    1100-REMAINING-BALANCE BELOW -- LEAVES THE ANSWER IN
019500*    WS-PAYMENT AT FULL PRECISION, NOT YET ROUNDED TO CENTS,
019600*    BECAUSE REMAINING-BALANCE NEEDS THE UNROUNDED FIGURE TO
019700*    KEEP ITS OWN ARITHMETIC FROM DRIFTING OVER A LONG TERM.
019800 1020-COMPUTE-PAYMENT.
019900*        A ZERO-PRINCIPAL OR ZERO-TERM LOAN HAS NO PAYMENT --
020000*        THIS CAN HAPPEN WHEN SETLVB20'S LOAN-AMOUNT CAME OUT TO
020100*        ZERO BECAUSE THE DOWN PAYMENT COVERED THE WHOLE PURCHASE
020200     IF WS-N NOT > 0 OR WS-P NOT > 0
020300         MOVE 0                  TO WS-PAYMENT
020400         GO TO 1020-COMPUTE-PAYMENT-EXIT.
020500     PERFORM 2000-MONTHLY-RATE THRU 2000-MONTHLY-RATE-EXIT.
020600*        A ZERO-APR LOAN (PROMOTIONAL FINANCING) SKIPS THE
020700*        COMPOUNDING FORMULA ENTIRELY -- STRAIGHT PRINCIPAL
020800*        DIVIDED BY THE NUMBER OF MONTHS, NO INTEREST TO AMORTIZE
020900     IF WS-R = 0
021000         COMPUTE WS-PAYMENT = WS-P / WS-N
021100     ELSE
021200         MOVE WS-R                TO WS-PWR-RATE
021300         MOVE WS-N                TO WS-PWR-EXP
021400         PERFORM 2100-COMPOUND-FACTOR THRU 2100-COMPOUND-FACTOR-EXIT
021500*            THE STANDARD PAYMENT FORMULA, P * R * (1+R)**N
021600*            OVER (1+R)**N - 1
021700         COMPUTE WS-PAYMENT =
021800             WS-P * WS-R * WS-FACTOR / (WS-FACTOR - 1).
021900 1020-COMPUTE-PAYMENT-EXIT.
022000     EXIT.
022100*
022200******************************************************
022300*   APR TO MONTHLY RATE -- R = APR% / 100 / 12           *
022400******************************************************
022500*    SCENARIOS CARRY THE RATE AS A WHOLE-NUMBER-STYLE PERCENT,
022600*    E.G. 5.0000 FOR FIVE PERCENT -- DIVIDE BY 100 TO GET THE
022700*    DECIMAL RATE, THEN BY 12 FOR THE MONTHLY PIECE OF IT.
022800 2000-MONTHLY-RATE.
022900     COMPUTE WS-R ROUNDED = WS-APR / 1200.
023000 2000-MONTHLY-RATE-EXIT.
023100     EXIT.
023200*
023300******************************************************
023400*   (1 + RATE) ** EXPONENT, BY REPEATED MULTIPLICATION,   *
023500*   KEPT TO AT LEAST 9 DECIMAL PLACES ON THE FACTOR       *
023600******************************************************
023700*    NO INTRINSIC EXPONENTIATION IN THIS SHOP'S COMPILER, SO THE
023800*    FACTOR IS BUILT UP ONE MULTIPLICATION AT A TIME IN 2110-
023900*    POWER-STEP BELOW, WALKING WS-PWR-CTR FROM 2 THROUGH THE
024000*    REQUESTED EXPONENT.
024100 2100-COMPOUND-FACTOR.
024110*        A ZERO-MONTH EXPONENT IS (1+RATE)**0, WHICH IS 1 BY
024120*        DEFINITION, NOT (1+RATE) -- CAUGHT BY SELF-TEST CASE 6
024130*        BELOW, SEE CR1516 IN THE CHANGE LOG ABOVE.  HAS TO BE
024140*        TESTED BEFORE WS-FACTOR IS TOUCHED AT ALL.
024150     IF WS-PWR-EXP = 0
024160         MOVE 1                  TO WS-FACTOR
024170         GO TO 2100-COMPOUND-FACTOR-EXIT.
024200     COMPUTE WS-FACTOR ROUNDED = 1 + WS-PWR-RATE.
024300*        A ONE-MONTH EXPONENT NEEDS NO FURTHER MULTIPLICATION --
024400*        THE FACTOR IS ALREADY (1+RATE)**1
024500     IF WS-PWR-EXP < 2
024600         GO TO 2100-COMPOUND-FACTOR-EXIT.
024700     PERFORM 2110-POWER-STEP
024800         VARYING WS-PWR-CTR FROM 2 BY 1
024900         UNTIL WS-PWR-CTR > WS-PWR-EXP.
025000 2100-COMPOUND-FACTOR-EXIT.
025100     EXIT.
025200*
025300*    ONE MULTIPLICATION PER CALL, DRIVEN BY THE PERFORM VARYING
025400*    ABOVE -- KEPT AS ITS OWN PARAGRAPH SO THE LOOP CONTROL
025500*    STAYS IN 2100-COMPOUND-FACTOR WHERE A READER EXPECTS IT.
025600 2110-POWER-STEP.
025700     COMPUTE WS-FACTOR ROUNDED = WS-FACTOR * (1 + WS-PWR-RATE).
025800*
025900******************************************************
026000*   FUNCTION RB -- REMAINING LOAN BALANCE AFTER M MONTHS  *
026100******************************************************
026200*    USED WHEN A CUSTOMER ASKS WHAT THEY'D STILL OWE IF THEY
026300*    TRADED THE VEHICLE IN PARTWAY THROUGH THE LOAN -- REUSES
026400*    1020-COMPUTE-PAYMENT FOR THE MONTHLY FIGURE, THEN WORKS OUT
026500*    HOW MUCH OF THE ORIGINAL PRINCIPAL IS STILL OUTSTANDING
026600*    AFTER M PAYMENTS.
026700 1100-REMAINING-BALANCE.
026800     MOVE LVBC-AMOUNT-1          TO WS-P.
026900     MOVE LVBC-RATE              TO WS-APR.
027000     MOVE LVBC-TERM-MONTHS       TO WS-N.
027100*        SAME ZERO-PRINCIPAL/ZERO-TERM GUARD AS THE PAYMENT
027200*        FUNCTION -- NOTHING OWED ON A LOAN THAT NEVER EXISTED
027300     IF WS-N NOT > 0 OR WS-P NOT > 0
027400         MOVE 0                  TO WS-BALANCE
027500         GO TO 1100-ROUND-AND-RETURN.
027510*        CLAMP THE ELAPSED MONTHS TO THE 0-TO-N RANGE -- A
027520*        NEGATIVE OR OVER-TERM VALUE COMING IN WOULD OTHERWISE
027530*        SEND THE BALANCE FORMULA SOMEWHERE IT SHOULDN'T GO
027600     IF LVBC-ELAPSED-MONTHS < 0
027700         MOVE 0                  TO WS-M
027800     ELSE
027900         IF LVBC-ELAPSED-MONTHS > WS-N
028000             MOVE WS-N            TO WS-M
028100         ELSE
028200             MOVE LVBC-ELAPSED-MONTHS TO WS-M.
028300     PERFORM 1020-COMPUTE-PAYMENT THRU 1020-COMPUTE-PAYMENT-EXIT.
028400     PERFORM 2000-MONTHLY-RATE THRU 2000-MONTHLY-RATE-EXIT.
028500*        ZERO-APR LOANS AMORTIZE IN A STRAIGHT LINE, SO THE
028600*        BALANCE IS JUST PRINCIPAL LESS PAYMENTS MADE SO FAR
028700     IF WS-R = 0
028800         COMPUTE WS-BALANCE = WS-P - (WS-PAYMENT * WS-M)
028900     ELSE
029000         MOVE WS-R                TO WS-PWR-RATE
029100         MOVE WS-M                TO WS-PWR-EXP
029200         PERFORM 2100-COMPOUND-FACTOR THRU 2100-COMPOUND-FACTOR-EXIT
029300*            STANDARD REMAINING-BALANCE FORMULA -- ORIGINAL
029400*            PRINCIPAL CARRIED FORWARD BY (1+R)**M, LESS THE
029500*            M PAYMENTS ALREADY MADE, EACH ALSO CARRIED FORWARD
029600         COMPUTE WS-BALANCE =
029700             (WS-P * WS-FACTOR) -
029800             (WS-PAYMENT * (WS-FACTOR - 1) / WS-R).
029900*        ROUNDING ON THE LAST PAYMENT OR TWO CAN LEAVE THIS A
030000*        HAIR NEGATIVE -- FLOOR IT AT ZERO, NOBODY OWES LESS
030100*        THAN NOTHING
030200     IF WS-BALANCE < 0
030300         MOVE 0                  TO WS-BALANCE.
030400 1100-ROUND-AND-RETURN.
030500     COMPUTE WS-MONEY-2D ROUNDED = WS-BALANCE.
030600     MOVE WS-MONEY-2D            TO LVBC-RESULT.
030700 1100-REMAINING-BALANCE-EXIT.
030800     EXIT.
030900*
031000******************************************************
031100*   FUNCTION LE -- LEASE PAYMENT FROM MONEY FACTOR        *
031200******************************************************
031300*    THE LEASE PAYMENT IS TWO PIECES ADDED TOGETHER -- THE
031400*    DEPRECIATION FEE (HOW MUCH VALUE THE VEHICLE LOSES OVER THE
031500*    TERM, SPREAD EVENLY) AND THE FINANCE FEE (THE MONEY-FACTOR
031600*    CHARGE ON THE COMBINED CAP COST AND RESIDUAL).  NO
031700*    COMPOUNDING INVOLVED, UNLIKE THE LOAN-PAYMENT FORMULA.
031800 1200-LEASE-PAYMENT.
031900     MOVE LVBC-AMOUNT-1          TO WS-P.
032000     MOVE LVBC-AMOUNT-2          TO WS-RESID.
032100     MOVE LVBC-RATE              TO WS-MF.
032200     MOVE LVBC-TERM-MONTHS       TO WS-N.
032300*        SAME GUARD AS THE OTHER TWO FUNCTIONS -- NO TERM OR NO
032400*        CAP COST MEANS NO LEASE, SO NO PAYMENT
032500     IF WS-N NOT > 0 OR WS-P NOT > 0
032600         MOVE 0                  TO WS-LEASE-PAYMT
032700     ELSE
032800*            DEPRECIATION FEE -- THE DROP IN VALUE OVER THE
032900*            TERM, SPREAD EVENLY ACROSS EACH MONTH
033000         COMPUTE WS-DEP-FEE = (WS-P - WS-RESID) / WS-N
033100*            FINANCE FEE -- THE MONEY-FACTOR CHARGE ON WHAT'S
033200*            STILL TIED UP, CAP COST PLUS RESIDUAL
033300         COMPUTE WS-FIN-FEE = (WS-P + WS-RESID) * WS-MF
033400         COMPUTE WS-LEASE-PAYMT = WS-DEP-FEE + WS-FIN-FEE.
033500     COMPUTE WS-MONEY-2D ROUNDED = WS-LEASE-PAYMT.
033600     MOVE WS-MONEY-2D            TO LVBC-RESULT.
033700 1200-LEASE-PAYMENT-EXIT.
033800     EXIT.
033900*
034000******************************************************
034100*   FUNCTION MF -- APR TO MONEY FACTOR, MF = APR% / 2400  *
034200******************************************************
034300*    A MONEY FACTOR IS JUST THE EQUIVALENT APR DIVIDED BY 2400
034400*    (100 TO GO FROM PERCENT TO DECIMAL, 24 BECAUSE A MONEY
034500*    FACTOR IS A SEMI-MONTHLY-EQUIVALENT RATE BY CONVENTION ON
034600*    THIS DESK, NOT THE MONTHLY RATE FUNCTION 2000 USES).  KEPT
034700*    TO 6 DECIMALS PER THE 2002 AUDIT FINDING, NOT ROUNDED TO
034800*    2-DECIMAL MONEY LIKE THE OTHER THREE FUNCTIONS -- A MONEY
034900*    FACTOR IS A RATE, NOT A DOLLAR AMOUNT.
035000 1300-APR-TO-MF.
035100     MOVE LVBC-RATE              TO WS-APR.
035200     COMPUTE WS-MF-OUT ROUNDED = WS-APR / 2400.
035300     MOVE WS-MF-OUT              TO LVBC-RESULT.
035400 1300-APR-TO-MF-EXIT.
035500     EXIT.
035600*
035700******************************************************
035800*   FUNCTION ST -- SELF-TEST AGAINST THE LEASING DESK'S   *
035900*   FIVE REFERENCE VALUES PLUS ONE BALANCE-ORDERING CHECK.*
036000*   RETURN-CODE COMES BACK AS THE NUMBER OF CASES THAT     *
036050*   FAILED, ZERO IF ALL SIX PASSED.                        *
036100******************************************************
036200*    EACH CASE BELOW SETS UP THE PARM AREA AS IF SETLVB20 HAD
036300*    CALLED US FOR THAT FUNCTION, PERFORMS THE FUNCTION'S OWN
036400*    PARAGRAPH DIRECTLY, THEN HANDS THE ANSWER TO 9010-CHECK-
036500*    CASE (OR, FOR CASE 6, TO 9020-CHECK-LESS-THAN) FOR THE
036550*    PASS/FAIL DECISION.  ORDER MATTERS NOT AT ALL -- THE SIX
036600*    CASES ARE INDEPENDENT OF EACH OTHER.
036700 9000-SELFTEST.
036800     MOVE 0                      TO WS-ST-FAIL-COUNT.
036900*
037000*        CASE 1 -- ZERO-APR LOAN, STRAIGHT-LINE PAYMENT
037100     MOVE 1                      TO WS-ST-CASE-NO.
037200     MOVE 1000.00                TO WS-ST-EXPECT.
037300     MOVE 12000                  TO LVBC-AMOUNT-1.
037400     MOVE 0                      TO LVBC-RATE.
037500     MOVE 12                     TO LVBC-TERM-MONTHS.
037600     PERFORM 1000-LOAN-PAYMENT THRU 1000-LOAN-PAYMENT-EXIT.
037700     MOVE LVBC-RESULT            TO WS-ST-GOT.
037800     PERFORM 9010-CHECK-CASE THRU 9010-CHECK-CASE-EXIT.
037900*
038000*        CASE 2 -- INTEREST-BEARING LOAN, FULL AMORTIZATION
038100     MOVE 2                      TO WS-ST-CASE-NO.
038200     MOVE 377.42                 TO WS-ST-EXPECT.
038300     MOVE 20000                  TO LVBC-AMOUNT-1.
038400     MOVE 5                      TO LVBC-RATE.
038500     MOVE 60                     TO LVBC-TERM-MONTHS.
038600     PERFORM 1000-LOAN-PAYMENT THRU 1000-LOAN-PAYMENT-EXIT.
038700     MOVE LVBC-RESULT            TO WS-ST-GOT.
038800     PERFORM 9010-CHECK-CASE THRU 9010-CHECK-CASE-EXIT.
038900*
039000*        CASE 3 -- REMAINING BALANCE AT THE LAST PAYMENT SHOULD
039100*        COME BACK EXACTLY ZERO, SAME LOAN AS CASE 2
039200     MOVE 3                      TO WS-ST-CASE-NO.
039300     MOVE 0.00                   TO WS-ST-EXPECT.
039400     MOVE 20000                  TO LVBC-AMOUNT-1.
039500     MOVE 5                      TO LVBC-RATE.
039600     MOVE 60                     TO LVBC-TERM-MONTHS.
039700     MOVE 60                     TO LVBC-ELAPSED-MONTHS.
039800     PERFORM 1100-REMAINING-BALANCE
039900        THRU 1100-REMAINING-BALANCE-EXIT.
040000     MOVE LVBC-RESULT            TO WS-ST-GOT.
040100     PERFORM 9010-CHECK-CASE THRU 9010-CHECK-CASE-EXIT.
040200*
040300*        CASE 4 -- APR TO MONEY FACTOR, A ROUND NUMBER SO
040400*        ROUNDING ERROR CAN'T HIDE A BAD DIVISOR
040500     MOVE 4                      TO WS-ST-CASE-NO.
040600     MOVE 0.001000                TO WS-ST-EXPECT.
040700     MOVE 2.4                     TO LVBC-RATE.
040800     PERFORM 1300-APR-TO-MF THRU 1300-APR-TO-MF-EXIT.
040900     MOVE LVBC-RESULT            TO WS-ST-GOT.
041000     PERFORM 9010-CHECK-CASE THRU 9010-CHECK-CASE-EXIT.
041100*
041200*        CASE 5 -- LEASE PAYMENT, DEPRECIATION FEE PLUS FINANCE
041300*        FEE, USING THE MONEY FACTOR FROM CASE 4'S OWN FORMULA
041400     MOVE 5                      TO WS-ST-CASE-NO.
041500     MOVE 381.33                 TO WS-ST-EXPECT.
041600     MOVE 30000                  TO LVBC-AMOUNT-1.
041700     MOVE 18000                  TO LVBC-AMOUNT-2.
041800     MOVE 0.001000                TO LVBC-RATE.
041900     MOVE 36                     TO LVBC-TERM-MONTHS.
042000     PERFORM 1200-LEASE-PAYMENT THRU 1200-LEASE-PAYMENT-EXIT.
042100     MOVE LVBC-RESULT            TO WS-ST-GOT.
042200     PERFORM 9010-CHECK-CASE THRU 9010-CHECK-CASE-EXIT.
042210*
042220*        CASE 6 -- REMAINING BALANCE HAS TO GET SMALLER AS MORE
042230*        PAYMENTS ARE MADE, SAME LOAN AS CASES 2 AND 3.  THE
042240*        BALANCE WITH 12 MONTHS PAID MUST COME BACK LESS THAN
042250*        THE BALANCE WITH ZERO MONTHS PAID (WHICH IS JUST THE
042260*        ORIGINAL PRINCIPAL, NOTHING PAID DOWN YET) -- AN
042270*        ORDERING CHECK, NOT A SINGLE TARGET VALUE, SO IT GOES
042280*        TO 9020-CHECK-LESS-THAN BELOW INSTEAD OF 9010-CHECK-
042290*        CASE.  WS-ST-EXPECT HOLDS THE ZERO-MONTH BASELINE HERE,
042295*        NOT A "CORRECT ANSWER" IN THE USUAL SENSE.
042300     MOVE 6                      TO WS-ST-CASE-NO.
042310     MOVE 20000                  TO LVBC-AMOUNT-1.
042320     MOVE 5                      TO LVBC-RATE.
042330     MOVE 60                     TO LVBC-TERM-MONTHS.
042340     MOVE 0                      TO LVBC-ELAPSED-MONTHS.
042350     PERFORM 1100-REMAINING-BALANCE
042360        THRU 1100-REMAINING-BALANCE-EXIT.
042370     MOVE LVBC-RESULT            TO WS-ST-EXPECT.
042380     MOVE 12                     TO LVBC-ELAPSED-MONTHS.
042390     PERFORM 1100-REMAINING-BALANCE
042395        THRU 1100-REMAINING-BALANCE-EXIT.
042400     MOVE LVBC-RESULT            TO WS-ST-GOT.
042410     PERFORM 9020-CHECK-LESS-THAN THRU 9020-CHECK-LESS-THAN-EXIT.
042420*
042430*        RETURN-CODE COMES BACK AS THE FAIL COUNT, NOT A PLAIN
042440*        0-OR-1 -- LETS THE CALLER'S DISPLAY SAY HOW MANY OF THE
042450*        SIX WENT WRONG INSTEAD OF JUST THAT SOMETHING DID
042460     MOVE WS-ST-FAIL-COUNT       TO LVBC-RETURN-CODE.
042800 9000-SELFTEST-EXIT.
042900     EXIT.
043000*
043100*    COMPARES ONE CASE'S EXPECTED AND ACTUAL RESULT, COUNTS THE
043200*    MISS, AND -- ONLY WHEN THE CALLER ASKED FOR VERBOSE OUTPUT
043300*    VIA LVBC-VERBOSE-SW -- DISPLAYS THE CASE ON THE CONSOLE.
043400*    A TOLERANCE OF A PENNY EITHER WAY COVERS THE LAST-DIGIT
043500*    ROUNDING DIFFERENCES BETWEEN THIS MACHINE AND THE
043600*    CALCULATOR THE LEASING DESK CHECKED THESE AGAINST IN 1994.
043700 9010-CHECK-CASE.
043800     COMPUTE WS-ST-DIFF = WS-ST-EXPECT - WS-ST-GOT.
043900     IF WS-ST-DIFF NOT BETWEEN -0.01 AND 0.01
044000         ADD 1 TO WS-ST-FAIL-COUNT
044100         MOVE 'FAIL'             TO WS-ST-LINE-RESULT
044200     ELSE
044300         MOVE 'PASS'             TO WS-ST-LINE-RESULT.
044400     IF LVBC-SELFTEST-VERBOSE
044410*            EDIT EACH FIGURE THROUGH ITS OWN PIC 9-EDITED
044420*            FIELD FIRST -- MOVING THE COMP-3 FIELDS STRAIGHT
044430*            INTO THE PIC X PRINT-LINE FIELDS WOULD PUT RAW
044440*            PACKED-DECIMAL BYTES ON THE SCREEN, NOT DIGITS
044450         MOVE WS-ST-CASE-NO       TO WS-ST-CASE-ED
044460         MOVE WS-ST-CASE-ED       TO WS-ST-LINE-CASE
044470         MOVE WS-ST-EXPECT        TO WS-ST-EXPECT-ED
044480         MOVE WS-ST-EXPECT-ED     TO WS-ST-LINE-EXPECT
044490         MOVE WS-ST-GOT           TO WS-ST-GOT-ED
044495         MOVE WS-ST-GOT-ED        TO WS-ST-LINE-GOT
044800         DISPLAY WS-ST-LINE UPON CRT.
044900 9010-CHECK-CASE-EXIT.
045000     EXIT.
045010*
045020*    SAME IDEA AS 9010-CHECK-CASE ABOVE BUT FOR CASE 6, WHICH
045030*    ASKS WHETHER ONE FIGURE IS LESS THAN ANOTHER, NOT WHETHER
045040*    IT MATCHES A SINGLE TARGET -- SEE THE CASE 6 SETUP IN
045050*    9000-SELFTEST.  WS-ST-EXPECT HOLDS THE BASELINE (ZERO
045060*    MONTHS PAID) AND WS-ST-GOT HOLDS THE FIGURE BEING TESTED
045070*    AGAINST IT (12 MONTHS PAID) -- NO TOLERANCE BAND HERE,
045080*    THE ORDERING EITHER HOLDS OR IT DOESN'T.
045090 9020-CHECK-LESS-THAN.
045100     IF WS-ST-GOT < WS-ST-EXPECT
045110         MOVE 'PASS'             TO WS-ST-LINE-RESULT
045120     ELSE
045130         ADD 1 TO WS-ST-FAIL-COUNT
045140         MOVE 'FAIL'             TO WS-ST-LINE-RESULT.
045150     IF LVBC-SELFTEST-VERBOSE
045160         MOVE WS-ST-CASE-NO       TO WS-ST-CASE-ED
045170         MOVE WS-ST-CASE-ED       TO WS-ST-LINE-CASE
045180         MOVE WS-ST-EXPECT        TO WS-ST-EXPECT-ED
045190         MOVE WS-ST-EXPECT-ED     TO WS-ST-LINE-EXPECT
045200         MOVE WS-ST-GOT           TO WS-ST-GOT-ED
045210         MOVE WS-ST-GOT-ED        TO WS-ST-LINE-GOT
045220         DISPLAY WS-ST-LINE UPON CRT.
045230 9020-CHECK-LESS-THAN-EXIT.
045240     EXIT.
