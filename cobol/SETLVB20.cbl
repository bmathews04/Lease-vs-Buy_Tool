000100******************************************************************
000200*    SETLVB20                                                    *
000300*    LEASE VS BUY COMPARISON -- MAIN DESK BATCH DRIVER            *
000400*    READS THE SCENARIO FILE ONE RECORD AT A TIME, EDITS IT,     *
000500*    CALLS LVBCALC FOR THE FOUR PIECES OF FIXED-DECIMAL MATH,    *
000600*    WRITES ONE RESULT RECORD AND ONE REPORT LINE PER SCENARIO,  *
000700*    AND PRINTS THE END-OF-RUN TOTALS BLOCK.                     *
000800*                                                                 *
000900*    ONE SCENARIO, ONE RESULT -- THERE IS NO CARRY-FORWARD FROM  *
001000*    ONE RECORD TO THE NEXT EXCEPT THE RUNNING TOTALS, SO A      *
001100*    REJECTED RECORD NEVER KNOCKS A LATER ONE OFF TRACK.         *
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.     SETLVB20.
001500 AUTHOR.         D. HAUSER.
001600 INSTALLATION.   CAPITAL AUTO FINANCE CO. - SYSTEMS DEPT.
001700 DATE-WRITTEN.   03/20/1989.
001800 DATE-COMPILED.
001900 SECURITY.       COMPANY CONFIDENTIAL - SYSTEMS DEPT USE ONLY.
002000******************************************************************
002100*    CHANGE LOG
002200*    03/20/1989  DH   ORIGINAL -- READ SCENARIO, EDIT, CALL THE
002300*                     CALC LIBRARY, WRITE RESULT + REPORT LINE.
002400*                     ONE SCENARIO FILE IN, ONE RESULT FILE AND
002500*                     ONE PRINT REPORT OUT, NOTHING FANCIER.
002600*    03/21/1989  DH   ADDED REJECTED-RECORD REPORT LINE AND THE
002700*                     FOUR-RULE VALIDATION IN 2000-EDIT-SCENARIO
002800*                     -- LEASING DESK WANTS A BAD RECORD COUNTED
002900*                     AND EXPLAINED, NOT JUST SKIPPED QUIETLY.
003000*    07/28/1991  DH   ADDED THE MONEY-FACTOR BRANCH IN
003100*                     3100-LEASE-SIDE, TIES TO LVBCALC FUNCTION
003200*                     MF -- SOME LEASE QUOTES COME IN WITH A
003300*                     MONEY FACTOR ALREADY, NOT AN APR.
003400*    11/10/1994  TW   WIDENED REPORT MONEY COLUMNS PER AUDIT
003500*                     FINDING, SEE LVBRPT CHANGE LOG SAME DATE
003600*    01/16/1999  KB   Y2K -- NO DATE ARITHMETIC HERE, SIGNED OFF   CR1098
003700*                     NO DATE FIELDS IN THIS PROGRAM TO REVIEW      CR1098
003800*    05/23/2002  SO   RESULT-RECORD NOW 105 BYTES, SEE LVB2000      CR1344
003900*                     CHANGE LOG -- FD PICKS UP THE NEW       CR1344
004000*                     LENGTH FROM THE COPYBOOK ITSELF          CR1344
004100*    09/09/2004  RO   ADDED A COMMAND-LINE SELF-TEST HOOK --    CR1511
004200*                     'SELFTEST' ON THE COMMAND LINE RUNS       CR1511
004300*                     LVBCALC FUNCTION ST BEFORE THE FIRST      CR1511
004400*                     SCENARIO IS READ, SAME AS SETMB2000       CR1511
004500*                     READS ITS OWN CLIENT NUMBER OFF THE       CR1511
004600*                     COMMAND LINE -- SEE 0010-INITIALIZE AND    CR1511
004700*                     0020-RUN-SELFTEST BELOW.                  CR1511
004800*    09/10/2004  RO   EDIT OF SCN-RATE-TYPE NOW TESTS THE TWO    CR1511
004900*                     88-LEVELS ON THE FIELD ITSELF INSTEAD OF  CR1511
005000*                     A SEPARATE CLASS TEST -- ONE LESS THING   CR1511
005100*                     TO KEEP IN STEP WITH LVB1000 IF A THIRD    CR1511
005200*                     RATE TYPE EVER GETS ADDED.                CR1511
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600*
005700*    CRT IS ALL THIS PROGRAM NEEDS FROM SPECIAL-NAMES -- THE
005800*    SELF-TEST FAILURE MESSAGE IS THE ONLY THING THIS PROGRAM
005900*    ITSELF DISPLAYS, EVERYTHING ELSE GOES TO THE REPORT FILE.
006000 SPECIAL-NAMES.
006100     CONSOLE IS CRT.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*        INPUT -- ONE 120-BYTE SCENARIO PER LINE, SEE LVB1000
006600     SELECT SCENARIO-FILE  ASSIGN TO SCENARIO
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-SCN-FILE-STATUS.
006900*        OUTPUT -- ONE RESULT EXTRACT PER SCENARIO, SEE LVB2000
007000     SELECT RESULT-FILE    ASSIGN TO RESULT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-RES-FILE-STATUS.
007300*        OUTPUT -- THE PRINT REPORT, ASSIGNED TO RPTOUT SO THE
007400*        LOGICAL NAME DOESN'T COLLIDE WITH THE RESERVED WORD
007500*        REPORT
007600     SELECT REPORT-FILE    ASSIGN TO RPTOUT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-RPT-FILE-STATUS.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300*    SCENARIO RECORD COMES IN AS A RAW 120-BYTE LINE AND IS
008400*    MOVEd INTO THE STRUCTURED SCN-REC LAYOUT (COPIED FURTHER
008500*    DOWN IN WORKING-STORAGE) BEFORE IT'S EDITED -- SAME TWO-
008600*    STEP PATTERN THE MORTGAGE SIDE USES FOR ITS OWN TAPE INPUT.
008700 FD  SCENARIO-FILE
008800     LABEL RECORDS ARE STANDARD
008900     RECORDING MODE IS F.
009000 01  SCN-RAW-REC                     PIC X(120).
009100*
009200*    RESULT RECORD IS BUILT DIRECTLY IN ITS OWN LAYOUT, NO RAW
009300*    INTERMEDIATE NEEDED SINCE WE OWN THE OUTPUT FORMAT
009400 FD  RESULT-FILE
009500     LABEL RECORDS ARE STANDARD
009600     RECORDING MODE IS F.
009700     COPY LVB2000.
009800*
009900*    ONE 132-COLUMN PRINT IMAGE PER REPORT LINE -- HEADING,
010000*    DETAIL, REJECT, OR TOTALS, WHICHEVER WORKING-STORAGE
010100*    RECORD WAS JUST BUILT
010200 FD  REPORT-FILE
010300     LABEL RECORDS ARE STANDARD
010400     RECORDING MODE IS F.
010500 01  RPT-REC                         PIC X(132).
010600*
010700 WORKING-STORAGE SECTION.
010800*
010900*    STANDALONE SWITCHES AND COUNTERS -- 77 LEVEL, NO FILLER
011000*    NEEDED, THESE ARE NOT GROUP ITEMS
011100 77  WS-EOF-SW                       PIC X(1)  VALUE 'N'.
011200     88  WS-EOF-REACHED                  VALUE 'Y'.
011300     88  WS-EOF-NOT-REACHED              VALUE 'N'.
011400 77  WS-REJECT-SW                    PIC X(1)  VALUE 'N'.
011500     88  WS-RECORD-REJECTED              VALUE 'Y'.
011600     88  WS-RECORD-OK                    VALUE 'N'.
011700*        COMMAND-LINE SWITCH -- SAME IDEA AS SETMB2000'S OWN
011800*        WS-COMMAND-LINE/WS-CLIENT PAIR, JUST ONE RUN OPTION
011900*        INSTEAD OF A CLIENT NUMBER.  'SELFTEST' ON THE COMMAND
012000*        LINE RUNS LVBCALC FUNCTION ST BEFORE THE FIRST SCENARIO
012100*        IS READ, SEE 0010-INITIALIZE BELOW.  BLANK COMMAND
012200*        LINE IS THE NORMAL CASE AND SKIPS IT.
012300 77  WS-COMMAND-LINE                 PIC X(80) VALUE SPACES.
012400 77  WS-RUN-OPTION                   PIC X(8)  VALUE SPACES.
012500 77  WS-RECS-READ                    PIC S9(7) COMP VALUE 0.
012600 77  WS-RECS-PROCESSED               PIC S9(7) COMP VALUE 0.
012700 77  WS-RECS-REJECTED                PIC S9(7) COMP VALUE 0.
012800 77  WS-CNT-BUY                      PIC S9(7) COMP VALUE 0.
012900 77  WS-CNT-LEASE                    PIC S9(7) COMP VALUE 0.
013000 77  WS-CNT-TIE                      PIC S9(7) COMP VALUE 0.
013100 77  WS-HORIZON-MONTHS               PIC S9(5) COMP VALUE 0.
013200 77  WS-MONTHS-OF-PYMTS              PIC S9(5) COMP VALUE 0.
013300 77  WS-MONTHS-IN-LEASE              PIC S9(5) COMP VALUE 0.
013400*
013500 01  WS-FILE-STATUSES.
013600     05  WS-SCN-FILE-STATUS          PIC X(2).
013700     05  WS-RES-FILE-STATUS          PIC X(2).
013800     05  WS-RPT-FILE-STATUS          PIC X(2).
013900     05  FILLER                      PIC X(2).
014000*
014100*    SCRATCH AREA FOR THE ANSWER COMING BACK FROM LVBCALC -- ONE
014200*    GROUP SERVES EVERY CALL, WHETHER THE BUY SIDE OR THE LEASE
014300*    SIDE IS ASKING, SINCE WE ALWAYS MOVE THE ANSWER OUT BEFORE
014400*    THE NEXT CALL.
014500 01  WS-CALC-WORK.
014600     05  WS-CALC-ANSWER              PIC S9(9)V9(6) COMP-3.
014700     05  WS-CALC-ANSWER-X REDEFINES WS-CALC-ANSWER
014800                                     PIC X(8).
014900     05  FILLER                      PIC X(4).
015000*
015100*    BUY-SIDE WORKING FIGURES, SEE 3000-BUY-SIDE.  CARRIED AT
015200*    PENNY PRECISION, COMP-3, BECAUSE THE BUY-SIDE MATH NEVER
015300*    NEEDS LVBCALC'S EXTRA DECIMAL PLACES -- ONLY THE LOAN
015400*    PAYMENT ITSELF COMES FROM THE LIBRARY.
015500 01  WS-BUY-WORK.
015600*        PURCHASE PRICE PLUS BUY FEES, BEFORE TAX
015700     05  WS-PRETAX-TOTAL             PIC S9(9)V99 COMP-3.
015800*        SALES TAX ON THE PRETAX TOTAL
015900     05  WS-TAX-AMT                  PIC S9(9)V99 COMP-3.
016000*        PRETAX TOTAL PLUS TAX -- THE FULL COST OF THE VEHICLE
016100     05  WS-TOTAL-PURCH-COST         PIC S9(9)V99 COMP-3.
016200*        TOTAL PURCHASE COST LESS THE CASH DOWN PAYMENT
016300     05  WS-LOAN-AMOUNT              PIC S9(9)V99 COMP-3.
016400     05  WS-BUY-MONTHLY              PIC S9(7)V99 COMP-3.
016500*        LOAN PAYMENTS ACTUALLY MADE WITHIN THE COMPARISON
016600*        HORIZON -- MAY BE FEWER MONTHS THAN THE FULL LOAN TERM
016700     05  WS-TOTAL-LOAN-PYMTS         PIC S9(9)V99 COMP-3.
016800*        WHAT THE VEHICLE IS EXPECTED TO BE WORTH AT THE END OF
016900*        THE HORIZON -- OFFSETS THE BUY SIDE'S NET COST, THE
017000*        LEASE SIDE HAS NOTHING EQUIVALENT SINCE THE VEHICLE
017100*        GOES BACK AT LEASE END
017200     05  WS-EST-END-VALUE            PIC S9(9)V99 COMP-3.
017300*        DOWN PAYMENT PLUS LOAN PAYMENTS MADE -- CASH ACTUALLY
017400*        OUT OF POCKET OVER THE HORIZON
017500     05  WS-TOTAL-OOP-BUY            PIC S9(9)V99 COMP-3.
017600*        OUT-OF-POCKET LESS THE ESTIMATED END VALUE -- WHAT
017700*        BUYING REALLY COST, NET OF WHAT'S STILL OWNED
017800     05  WS-NET-COST-BUY             PIC S9(9)V99 COMP-3.
017900     05  WS-NET-COST-BUY-X REDEFINES WS-NET-COST-BUY
018000                                     PIC X(11).
018100     05  FILLER                      PIC X(4).
018200*
018300*    LEASE-SIDE WORKING FIGURES, SEE 3100-LEASE-SIDE
018400 01  WS-LEASE-WORK.
018500*        MSRP TIMES THE RESIDUAL PERCENT -- WHAT THE LEASING
018600*        COMPANY EXPECTS THE VEHICLE TO BE WORTH AT LEASE END
018700     05  WS-RESIDUAL-VALUE           PIC S9(9)V99 COMP-3.
018800*        EITHER TAKEN DIRECTLY FROM THE SCENARIO OR CONVERTED
018900*        FROM AN APR BY LVBCALC FUNCTION MF, SEE BELOW
019000     05  WS-MONEY-FACTOR             PIC S9(1)V9(6) COMP-3.
019100     05  WS-LEASE-MONTHLY            PIC S9(7)V99 COMP-3.
019200*        LEASE PAYMENTS ACTUALLY MADE WITHIN THE HORIZON -- MAY
019300*        BE FEWER MONTHS THAN THE FULL LEASE TERM, SAME IDEA AS
019400*        WS-TOTAL-LOAN-PYMTS ON THE BUY SIDE
019500     05  WS-TOTAL-LEASE-PYMTS        PIC S9(9)V99 COMP-3.
019600*        ALLOWED AND EXPECTED MILES, BOTH SCALED FROM A
019700*        PER-YEAR FIGURE TO THE ACTUAL LEASE TERM
019800     05  WS-TOTAL-ALLOWED-MILES      PIC S9(7)V99 COMP-3.
019900     05  WS-TOTAL-EXPECTED-MILES     PIC S9(7)V99 COMP-3.
020000*        EXPECTED LESS ALLOWED, FLOORED AT ZERO -- A DRIVER WHO
020100*        EXPECTS TO STAY UNDER THE ALLOWANCE OWES NO PENALTY
020200     05  WS-EXCESS-MILES             PIC S9(7)V99 COMP-3.
020300*        EXCESS MILES TIMES THE PER-MILE EXCESS FEE
020400     05  WS-MILEAGE-PENALTY          PIC S9(9)V99 COMP-3.
020500*        DRIVE-OFF PLUS LEASE PAYMENTS PLUS MILEAGE PENALTY --
020600*        THE LEASE SIDE HAS NO END-VALUE OFFSET LIKE THE BUY
020700*        SIDE DOES, SO THIS IS ALSO WHAT GOES TO THE RESULT
020800*        RECORD'S TOTAL-PAID FIELD, SEE 3300-WRITE-OUTPUT
020900     05  WS-NET-COST-LEASE           PIC S9(9)V99 COMP-3.
021000     05  WS-NET-COST-LEASE-X REDEFINES WS-NET-COST-LEASE
021100                                     PIC X(11).
021200     05  FILLER                      PIC X(4).
021300*
021400*    RECOMMENDATION AND SAVINGS, SEE 3200-RECOMMEND
021500 01  WS-RECOMMEND-WORK.
021600*        NET COST OF BUYING LESS NET COST OF LEASING -- POSITIVE
021700*        MEANS BUYING COST MORE, SO LEASING IS THE CHEAPER PICK
021800     05  WS-DIFF                     PIC S9(9)V99 COMP-3.
021900*        ABSOLUTE VALUE OF WS-DIFF -- THE DOLLAR AMOUNT EITHER
022000*        OPTION SAVES OVER THE OTHER, ALWAYS REPORTED POSITIVE
022100     05  WS-SAVINGS                  PIC S9(9)V99 COMP-3.
022200     05  WS-RECOMMEND                PIC X(5).
022300         88  WS-RECOMMEND-IS-BUY         VALUE 'BUY  '.
022400         88  WS-RECOMMEND-IS-LEASE       VALUE 'LEASE'.
022500         88  WS-RECOMMEND-IS-TIE         VALUE 'TIE  '.
022600     05  FILLER                      PIC X(4).
022700*
022800 01  WS-REJECT-WORK.
022900*        WHY THE CURRENT SCENARIO FAILED EDIT, SET IN 2000-
023000*        EDIT-SCENARIO AND PRINTED ON THE REJECT LINE
023100     05  WS-REJECT-REASON            PIC X(40).
023200     05  FILLER                      PIC X(4).
023300*
023400*    RUN TOTAL OF ABSOLUTE SAVINGS, ACROSS ALL SCENARIOS --
023500*    KEPT AS ZONED DISPLAY, SAME AS THE RESULT-RECORD MONEY
023600*    FIELDS IT FEEDS THE TOTALS BLOCK FROM.
023700 01  WS-SAVINGS-TOTAL-WORK.
023800     05  WS-SAVINGS-TOTAL            PIC S9(9)V99 VALUE 0.
023900     05  WS-SAVINGS-TOTAL-X REDEFINES WS-SAVINGS-TOTAL
024000                                     PIC X(11).
024100     05  FILLER                      PIC X(4).
024200*
024300*    SCENARIO INPUT LAYOUT AND CALC CALL PARM AREA -- LVBCPRM
024400*    IS BUILT HERE IN WORKING-STORAGE AND PASSED BY REFERENCE
024500*    TO LVBCALC ON EVERY CALL, SEE EACH CALL BELOW
024600     COPY LVB1000.
024700     COPY LVBCPRM.
024800*
024900*    REPORT LINE LAYOUTS -- HEADING, DETAIL, REJECT, TOTALS
025000     COPY LVBRPT.
025100*
025200 PROCEDURE DIVISION.
025300*
025400 A010-MAIN-LINE.
025500     PERFORM 0010-INITIALIZE THRU 0010-INITIALIZE-EXIT.
025600     PERFORM 1000-PROCESS-SCENARIOS THRU 1000-PROCESS-SCENARIOS-EXIT
025700         UNTIL WS-EOF-REACHED.
025800     PERFORM 9000-END-RTN THRU 9000-END-RTN-EXIT.
025900     STOP RUN.
026000*
026100*    OPENS ALL THREE FILES, ZEROES THE RUN COUNTERS, READS THE
026200*    COMMAND LINE FOR THE OPTIONAL SELFTEST SWITCH, WRITES THE
026300*    TWO REPORT HEADING LINES, AND PRIMES THE READ LOOP WITH THE
026400*    FIRST SCENARIO -- SAME SHAPE AS SETMB2000'S OWN STARTUP,
026500*    JUST WITHOUT A CLIENT-NUMBER CROSS-CHECK SINCE THIS FILE
026600*    CARRIES NO CLIENT NUMBER OF ITS OWN.
026700 0010-INITIALIZE.
026800     OPEN INPUT  SCENARIO-FILE.
026900     OPEN OUTPUT RESULT-FILE.
027000     OPEN OUTPUT REPORT-FILE.
027100     MOVE 0        TO WS-RECS-READ WS-RECS-PROCESSED
027200                      WS-RECS-REJECTED WS-CNT-BUY
027300                      WS-CNT-LEASE WS-CNT-TIE.
027400     MOVE 0        TO WS-SAVINGS-TOTAL.
027500     MOVE 'N'      TO WS-EOF-SW.
027600*        'SELFTEST' AS THE FIRST WORD ON THE COMMAND LINE ASKS
027700*        FOR THE STARTUP SANITY CHECK -- A BLANK COMMAND LINE,
027800*        THE NORMAL PRODUCTION CASE, SKIPS IT ENTIRELY
027900     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
028000     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
028100         INTO WS-RUN-OPTION.
028200     IF WS-RUN-OPTION = 'SELFTEST'
028300         PERFORM 0020-RUN-SELFTEST THRU 0020-RUN-SELFTEST-EXIT.
028400     WRITE RPT-REC FROM RPT-HEAD-LINE-1.
028500     WRITE RPT-REC FROM RPT-HEAD-LINE-2.
028600     PERFORM 1010-READ-SCENARIO THRU 1010-READ-SCENARIO-EXIT.
028700 0010-INITIALIZE-EXIT.
028800     EXIT.
028900*
029000*    STARTUP SANITY CHECK AGAINST THE LEASING DESK'S FIVE
029100*    REFERENCE VALUES -- ON REQUEST ONLY, SEE THE COMMAND-LINE
029200*    TEST IN 0010-INITIALIZE ABOVE.  ASKS LVBCALC TO DISPLAY
029300*    EACH CASE AS IT RUNS, SINCE SOMEBODY TYPING SELFTEST ON
029400*    THE COMMAND LINE WANTS TO SEE THE DETAIL, NOT JUST A
029500*    FAILURE COUNT.
029600 0020-RUN-SELFTEST.
029700     MOVE 'ST'     TO LVBC-FUNCTION-CODE.
029800     MOVE 'Y'      TO LVBC-VERBOSE-SW.
029900     CALL 'LVBCALC' USING LVBC-PARM.
030000     IF LVBC-RETURN-CODE NOT = 0
030100         DISPLAY 'SETLVB20 - LVBCALC SELF-TEST FAILED, CASES ='
030200                 LVBC-RETURN-CODE UPON CRT.
030300 0020-RUN-SELFTEST-EXIT.
030400     EXIT.
030500*
030600*    ONE PASS OF THE MAIN READ LOOP -- EDIT, THEN EITHER THE
030700*    REJECT PATH OR THE FULL BUY/LEASE/RECOMMEND/WRITE PATH,
030800*    THEN READ THE NEXT RECORD SO THE UNTIL TEST IN A010-MAIN-
030900*    LINE CAN SEE END OF FILE AS SOON AS IT HAPPENS.
031000 1000-PROCESS-SCENARIOS.
031100     PERFORM 2000-EDIT-SCENARIO THRU 2000-EDIT-SCENARIO-EXIT.
031200     IF WS-RECORD-REJECTED
031300         PERFORM 3900-WRITE-REJECT THRU 3900-WRITE-REJECT-EXIT
031400     ELSE
031500         PERFORM 3000-BUY-SIDE THRU 3000-BUY-SIDE-EXIT
031600         PERFORM 3100-LEASE-SIDE THRU 3100-LEASE-SIDE-EXIT
031700         PERFORM 3200-RECOMMEND THRU 3200-RECOMMEND-EXIT
031800         PERFORM 3300-WRITE-OUTPUT THRU 3300-WRITE-OUTPUT-EXIT.
031900     PERFORM 1010-READ-SCENARIO THRU 1010-READ-SCENARIO-EXIT.
032000 1000-PROCESS-SCENARIOS-EXIT.
032100     EXIT.
032200*
032300*    READS ONE SCENARIO AND MOVES THE RAW LINE INTO THE
032400*    STRUCTURED SCN-REC LAYOUT -- AT END SETS THE EOF SWITCH AND
032500*    GETS OUT WITHOUT TOUCHING SCN-REC, SO THE LAST GOOD RECORD
032600*    IS NEVER OVERWRITTEN WITH GARBAGE.
032700 1010-READ-SCENARIO.
032800     READ SCENARIO-FILE
032900         AT END
033000             MOVE 'Y'     TO WS-EOF-SW
034000             GO TO 1010-READ-SCENARIO-EXIT.
034100     ADD 1                TO WS-RECS-READ.
034200     MOVE SCN-RAW-REC     TO SCN-REC.
034300 1010-READ-SCENARIO-EXIT.
034400     EXIT.
034500*
034600******************************************************
034700*   VALIDATION -- LOAN/LEASE TERM 1-999, RATE TYPE A   *
034800*   OR M, HORIZON-YEARS NOT ZERO                        *
034900******************************************************
035000*    FOUR RULES, CHECKED IN ORDER, FIRST FAILURE WINS -- A
035100*    SCENARIO THAT FAILS TWO RULES AT ONCE IS STILL JUST ONE
035200*    REJECTED RECORD WITH ONE REASON ON THE REPORT, NOT A LIST
035300*    OF EVERYTHING WRONG WITH IT.
035400 2000-EDIT-SCENARIO.
035410*        NESTED IF, NOT FOUR SEPARATE IFS -- ONCE ONE RULE HAS
035420*        FAILED THE REST ARE SKIPPED, SO WS-REJECT-REASON NEVER
035430*        GETS OVERWRITTEN BY A LATER RULE THAT ALSO HAPPENS TO
035440*        BE WRONG.  THE LEASING DESK WANTS ONE CLEAR REASON ON
035450*        THE REJECT LINE, NOT THE LAST OF SEVERAL.
035500     MOVE 'N'             TO WS-REJECT-SW.
035600     MOVE SPACES          TO WS-REJECT-REASON.
035700     IF SCN-LOAN-TERM < 1 OR SCN-LOAN-TERM > 999
035800         MOVE 'Y'             TO WS-REJECT-SW
035900         MOVE 'LOAN TERM OUTSIDE 1-999 MONTHS'
036000                              TO WS-REJECT-REASON
036100     ELSE
036200         IF SCN-LEASE-TERM < 1 OR SCN-LEASE-TERM > 999
036300             MOVE 'Y'             TO WS-REJECT-SW
036400             MOVE 'LEASE TERM OUTSIDE 1-999 MONTHS'
036500                                  TO WS-REJECT-REASON
036600         ELSE
036700*                RATE TYPE HAS TO BE ONE OF THE TWO LVB1000
036800*                CONDITION NAMES -- 'A' FOR AN APR QUOTE, 'M'
036900*                FOR A MONEY FACTOR QUOTE, NOTHING ELSE
037000             IF NOT SCN-RATE-IS-APR AND NOT SCN-RATE-IS-MF
037100                 MOVE 'Y'             TO WS-REJECT-SW
037200                 MOVE 'RATE TYPE NOT A OR M'
037300                                      TO WS-REJECT-REASON
037400             ELSE
037500                 IF SCN-HORIZON-YEARS = 0
037600                     MOVE 'Y'             TO WS-REJECT-SW
037700                     MOVE 'HORIZON YEARS IS ZERO'
037800                                          TO WS-REJECT-REASON.
037900 2000-EDIT-SCENARIO-EXIT.
038000     EXIT.
038100*
038200******************************************************
038300*   BUY SIDE -- TAX, LOAN AMOUNT, PAYMENTS IN HORIZON,  *
038400*   ESTIMATED END VALUE, NET COST OF BUYING              *
038500******************************************************
038600 3000-BUY-SIDE.
038700*        PURCHASE PRICE PLUS FEES, TAXED, LESS THE DOWN PAYMENT
038800*        -- WHAT'S LEFT IS WHAT GETS FINANCED
038900     COMPUTE WS-PRETAX-TOTAL =
039000         SCN-PURCH-PRICE + SCN-BUY-FEES.
039100     COMPUTE WS-TAX-AMT ROUNDED =
039200         WS-PRETAX-TOTAL * SCN-TAX-RATE / 100.
039300     COMPUTE WS-TOTAL-PURCH-COST =
039400         WS-PRETAX-TOTAL + WS-TAX-AMT.
039500     COMPUTE WS-LOAN-AMOUNT =
039600         WS-TOTAL-PURCH-COST - SCN-DOWN-PAYMENT.
039700*        A DOWN PAYMENT THAT COVERS THE WHOLE PURCHASE LEAVES
039800*        NOTHING TO FINANCE -- FLOOR AT ZERO RATHER THAN LET
039900*        THE LOAN AMOUNT GO NEGATIVE
040000     IF WS-LOAN-AMOUNT < 0
040100         MOVE 0               TO WS-LOAN-AMOUNT.
040200     COMPUTE WS-HORIZON-MONTHS = SCN-HORIZON-YEARS * 12.
040300*
040400*        ASK THE CALC LIBRARY FOR THE MONTHLY LOAN PAYMENT --
040500*        FUNCTION LP, SEE LVBCALC PARAGRAPH 1000-LOAN-PAYMENT
040600     MOVE 'LP'                TO LVBC-FUNCTION-CODE.
040700     MOVE WS-LOAN-AMOUNT      TO LVBC-AMOUNT-1.
040800     MOVE SCN-LOAN-APR        TO LVBC-RATE.
040900     MOVE SCN-LOAN-TERM       TO LVBC-TERM-MONTHS.
041000     CALL 'LVBCALC' USING LVBC-PARM.
041100     MOVE LVBC-RESULT         TO WS-CALC-ANSWER.
041200     MOVE WS-CALC-ANSWER      TO WS-BUY-MONTHLY.
041300*
041400*        PAYMENTS ACTUALLY FALL WITHIN THE COMPARISON HORIZON --
041500*        A SHORT LOAN PAYS ITSELF OFF BEFORE THE HORIZON ENDS,
041600*        SO CAP THE MONTHS AT WHICHEVER OF THE TWO IS SHORTER
041700     MOVE WS-HORIZON-MONTHS   TO WS-MONTHS-OF-PYMTS.
041800     IF SCN-LOAN-TERM < WS-HORIZON-MONTHS
041900         MOVE SCN-LOAN-TERM       TO WS-MONTHS-OF-PYMTS.
042000     COMPUTE WS-TOTAL-LOAN-PYMTS =
042100         WS-BUY-MONTHLY * WS-MONTHS-OF-PYMTS.
042200*        ESTIMATED RESALE/TRADE VALUE AT HORIZON END, AS A
042300*        PERCENT OF THE ORIGINAL PURCHASE PRICE
042310     COMPUTE WS-EST-END-VALUE ROUNDED =
042400         SCN-PURCH-PRICE * SCN-EXP-VALUE-PCT / 100.
042500     COMPUTE WS-TOTAL-OOP-BUY =
042600         SCN-DOWN-PAYMENT + WS-TOTAL-LOAN-PYMTS.
042700     COMPUTE WS-NET-COST-BUY =
042800         WS-TOTAL-OOP-BUY - WS-EST-END-VALUE.
042900 3000-BUY-SIDE-EXIT.
043000     EXIT.
043100*
043200******************************************************
043300*   LEASE SIDE -- RESIDUAL, MONEY FACTOR, PAYMENTS IN    *
043400*   HORIZON, MILEAGE PENALTY, NET COST OF LEASING         *
043500******************************************************
043600 3100-LEASE-SIDE.
043700*        RESIDUAL VALUE -- WHAT THE LEASING COMPANY EXPECTS THE
043800*        VEHICLE TO BE WORTH WHEN THE LEASE ENDS, AS A PERCENT
043900*        OF MSRP, NOT OF THE NEGOTIATED CAP COST
044000     COMPUTE WS-RESIDUAL-VALUE ROUNDED =
044100         SCN-MSRP * SCN-RESIDUAL-PCT / 100.
044200*        THE SCENARIO EITHER GIVES US AN APR (CONVERT IT TO A
044300*        MONEY FACTOR VIA LVBCALC FUNCTION MF) OR A MONEY
044400*        FACTOR ALREADY (USE IT AS-IS) -- SCN-RATE-TYPE SAYS
044500*        WHICH, AND 2000-EDIT-SCENARIO ALREADY CONFIRMED IT'S
044600*        ONE OR THE OTHER BEFORE WE EVER GOT HERE
044700     IF SCN-RATE-IS-APR
044800         MOVE 'MF'               TO LVBC-FUNCTION-CODE
044900         MOVE SCN-LEASE-APR      TO LVBC-RATE
045000         CALL 'LVBCALC' USING LVBC-PARM
045100         MOVE LVBC-RESULT        TO WS-CALC-ANSWER
045200         MOVE WS-CALC-ANSWER     TO WS-MONEY-FACTOR
045300     ELSE
045400         MOVE SCN-MONEY-FACTOR   TO WS-MONEY-FACTOR.
045500*
045600*        ASK THE CALC LIBRARY FOR THE MONTHLY LEASE PAYMENT --
045700*        FUNCTION LE, SEE LVBCALC PARAGRAPH 1200-LEASE-PAYMENT
045800     MOVE 'LE'                TO LVBC-FUNCTION-CODE.
045900     MOVE SCN-CAP-COST        TO LVBC-AMOUNT-1.
046000     MOVE WS-RESIDUAL-VALUE   TO LVBC-AMOUNT-2.
046100     MOVE WS-MONEY-FACTOR     TO LVBC-RATE.
046200     MOVE SCN-LEASE-TERM      TO LVBC-TERM-MONTHS.
046300     CALL 'LVBCALC' USING LVBC-PARM.
046400     MOVE LVBC-RESULT         TO WS-CALC-ANSWER.
046500     MOVE WS-CALC-ANSWER      TO WS-LEASE-MONTHLY.
046600*
046700*        SAME HORIZON-VS-TERM CAP AS THE BUY SIDE -- A SHORTER
046800*        LEASE TERM THAN THE HORIZON MEANS THE LEASE ENDS FIRST
046810     MOVE WS-HORIZON-MONTHS   TO WS-MONTHS-IN-LEASE.
046900     IF SCN-LEASE-TERM < WS-HORIZON-MONTHS
047000         MOVE SCN-LEASE-TERM      TO WS-MONTHS-IN-LEASE.
047100     COMPUTE WS-TOTAL-LEASE-PYMTS =
047200         WS-LEASE-MONTHLY * WS-MONTHS-IN-LEASE.
047300*        ALLOWED AND EXPECTED MILEAGE, SCALED FROM A PER-YEAR
047400*        SCENARIO FIGURE TO THE ACTUAL LEASE TERM IN MONTHS
047500     COMPUTE WS-TOTAL-ALLOWED-MILES =
047600         SCN-ALLOWED-MILES * SCN-LEASE-TERM / 12.
047700     COMPUTE WS-TOTAL-EXPECTED-MILES =
047800         SCN-EXPECTED-MILES * SCN-LEASE-TERM / 12.
047900     COMPUTE WS-EXCESS-MILES =
048000         WS-TOTAL-EXPECTED-MILES - WS-TOTAL-ALLOWED-MILES.
048100*        A DRIVER WHO EXPECTS TO STAY UNDER THE ALLOWANCE OWES
048200*        NO PENALTY -- FLOOR AT ZERO, SAME AS THE LOAN-AMOUNT
048300*        FLOOR ON THE BUY SIDE
048400     IF WS-EXCESS-MILES < 0
048500         MOVE 0               TO WS-EXCESS-MILES.
048600     COMPUTE WS-MILEAGE-PENALTY ROUNDED =
048700         WS-EXCESS-MILES * SCN-EXCESS-FEE.
048800*        DRIVE-OFF PLUS LEASE PAYMENTS PLUS MILEAGE PENALTY --
048900*        NO END-VALUE OFFSET HERE, THE VEHICLE GOES BACK TO THE
049000*        LEASING COMPANY AT LEASE END, NOT TO THE CUSTOMER
049100     COMPUTE WS-NET-COST-LEASE =
049200         SCN-DRIVE-OFF + WS-TOTAL-LEASE-PYMTS
049300                        + WS-MILEAGE-PENALTY.
049400 3100-LEASE-SIDE-EXIT.
049500     EXIT.
049600*
049700******************************************************
049800*   RECOMMENDATION -- CHEAPER OF THE TWO OPTIONS AND     *
049900*   THE DOLLAR DIFFERENCE                                 *
050000******************************************************
050100*    POSITIVE DIFFERENCE MEANS BUYING COST MORE, SO LEASE IS
050200*    THE RECOMMENDATION; NEGATIVE MEANS THE OPPOSITE; EXACTLY
050300*    ZERO IS A TRUE TIE -- NEITHER OPTION COST A PENNY MORE
050400*    THAN THE OTHER OVER THE HORIZON.
050500 3200-RECOMMEND.
050510*        WS-DIFF COULD ALSO HAVE BEEN COMPUTED AS LEASE MINUS
050520*        BUY -- THE SIGN CONVENTION CHOSEN HERE (BUY MINUS
050530*        LEASE) MATCHES HOW THE DESK HAS ALWAYS TALKED ABOUT
050540*        IT, "HOW MUCH MORE DOES BUYING COST", NOT THE OTHER
050550*        WAY AROUND, SO KEEP IT THIS WAY IF THIS PARAGRAPH IS
050560*        EVER TOUCHED AGAIN.
050600     COMPUTE WS-DIFF = WS-NET-COST-BUY - WS-NET-COST-LEASE.
050700     IF WS-DIFF > 0
050800         MOVE 'LEASE'         TO WS-RECOMMEND
050900         ADD 1                TO WS-CNT-LEASE
051000     ELSE
051100         IF WS-DIFF < 0
051200             MOVE 'BUY  '         TO WS-RECOMMEND
051300             ADD 1                TO WS-CNT-BUY
051400         ELSE
051500             MOVE 'TIE  '         TO WS-RECOMMEND
051600             ADD 1                TO WS-CNT-TIE.
051700*        SAVINGS IS ALWAYS REPORTED AS A POSITIVE DOLLAR
051800*        FIGURE REGARDLESS OF WHICH OPTION WON
051900     IF WS-DIFF < 0
052000         COMPUTE WS-SAVINGS = WS-DIFF * -1
052100     ELSE
052200         MOVE WS-DIFF         TO WS-SAVINGS.
052300     ADD WS-SAVINGS           TO WS-SAVINGS-TOTAL.
052400 3200-RECOMMEND-EXIT.
052500     EXIT.
052600*
052700******************************************************
052800*   WRITE THE RESULT RECORD AND THE DETAIL REPORT LINE  *
052900******************************************************
053000*    RESULT RECORD GOES TO THE EXTRACT FILE FOR WHATEVER
053100*    DOWNSTREAM JOB PICKS IT UP NEXT; THE DETAIL LINE GOES TO
053200*    THE PRINT REPORT FOR THE DESK TO READ DIRECTLY -- BOTH ARE
053300*    BUILT FROM THE SAME WORKING-STORAGE FIGURES.
053400 3300-WRITE-OUTPUT.
053410*        RESULT RECORD CARRIES BOTH SIDES' FIGURES SO A
053420*        DOWNSTREAM JOB CAN SORT OR SUMMARIZE WITHOUT RE-
053430*        DERIVING ANYTHING -- EVERYTHING HERE WAS ALREADY
053440*        COMPUTED IN 3000-BUY-SIDE AND 3100-LEASE-SIDE, THIS
053450*        PARAGRAPH ONLY MOVES FIGURES, IT DOES NO MATH OF ITS
053460*        OWN.
053500     MOVE SCN-ID               TO RES-ID.
053600     MOVE WS-BUY-MONTHLY       TO RES-BUY-MONTHLY.
053700     MOVE WS-TOTAL-OOP-BUY     TO RES-BUY-TOTAL-PAID.
053800     MOVE WS-EST-END-VALUE     TO RES-BUY-END-VALUE.
053900     MOVE WS-NET-COST-BUY      TO RES-BUY-NET-COST.
054000     MOVE WS-LEASE-MONTHLY     TO RES-LEASE-MONTHLY.
054100     MOVE WS-NET-COST-LEASE    TO RES-LEASE-TOTAL-PAID.
054200     MOVE WS-MILEAGE-PENALTY   TO RES-MILEAGE-PENALTY.
054300     MOVE WS-NET-COST-LEASE    TO RES-LEASE-NET-COST.
054400     MOVE WS-RECOMMEND         TO RES-RECOMMEND.
054500     MOVE WS-SAVINGS           TO RES-SAVINGS.
054600     WRITE RES-REC.
054700     ADD 1                     TO WS-RECS-PROCESSED.
054800*
054810*        DETAIL REPORT LINE CARRIES FEWER COLUMNS THAN THE
054820*        RESULT RECORD -- SEE LVBRPT, THE PRINT LINE LEAVES
054830*        OFF THE END VALUE AND THE BUY/LEASE TOTAL-PAID
054840*        FIGURES, THE DESK READS THOSE FROM THE RESULT
054850*        EXTRACT IF THEY NEED THEM, THE REPORT IS FOR THE
054860*        RECOMMENDATION AT A GLANCE.
054900     MOVE SCN-ID               TO RPT-D-ID.
055000     MOVE SCN-HORIZON-YEARS    TO RPT-D-HORIZON.
055100     MOVE WS-BUY-MONTHLY       TO RPT-D-BUY-MONTHLY.
055200     MOVE WS-NET-COST-BUY      TO RPT-D-BUY-NET-COST.
055300     MOVE WS-LEASE-MONTHLY     TO RPT-D-LEASE-MONTHLY.
055400     MOVE WS-MILEAGE-PENALTY   TO RPT-D-MILEAGE-PENALTY.
055500     MOVE WS-NET-COST-LEASE    TO RPT-D-LEASE-NET-COST.
055600     MOVE WS-RECOMMEND         TO RPT-D-RECOMMEND.
055700     MOVE WS-SAVINGS           TO RPT-D-SAVINGS.
055800     WRITE RPT-REC FROM RPT-DETAIL-LINE.
055900 3300-WRITE-OUTPUT-EXIT.
056000     EXIT.
056100*
056200*    A REJECTED SCENARIO GETS NO RESULT RECORD AT ALL, ONLY A
056300*    LINE ON THE REPORT EXPLAINING WHY -- THE LEASING DESK
056400*    FOLLOWS UP ON REJECTS BY HAND, THEY DON'T WANT A HALF-
056500*    COMPUTED RESULT RECORD FOR A SCENARIO THAT FAILED EDIT.
056600 3900-WRITE-REJECT.
056700     ADD 1                     TO WS-RECS-REJECTED.
056800     MOVE SCN-ID               TO RPT-R-ID.
056900     MOVE WS-REJECT-REASON     TO RPT-R-REASON.
057000     WRITE RPT-REC FROM RPT-REJECT-LINE.
057100 3900-WRITE-REJECT-EXIT.
057200     EXIT.
057300*
057400******************************************************
057500*   END OF FILE -- TOTALS BLOCK AND CLOSE               *
057600******************************************************
057700*    SEVEN LINES, ONE LAYOUT -- RPT-T-LABEL AND EITHER RPT-T-
057800*    COUNT OR RPT-T-MONEY ARE MOVEd FRESH BEFORE EACH WRITE,
057900*    SAME AS THE OLD MORTGAGE-BILLING JOBS REUSED ONE LINE FOR
058000*    SEVERAL RUNNING COUNTS INSTEAD OF DEFINING ONE RECORD PER
058100*    TOTAL LINE.
058200 9000-END-RTN.
058210*        PROCESSED PLUS REJECTED SHOULD ALWAYS FOOT TO READ --
058220*        IF THE DESK EVER SEES THOSE THREE NUMBERS NOT ADD UP
058230*        IT MEANS A RECORD GOT COUNTED TWICE OR NOT AT ALL
058240*        SOMEWHERE ABOVE, NOT A BAD SCENARIO.
058300     MOVE 'RECORDS READ. . . . . . . . . . .'
058400                               TO RPT-T-LABEL.
058500     MOVE WS-RECS-READ         TO RPT-T-COUNT.
058600     WRITE RPT-REC FROM RPT-TOTALS-LINE.
058700*
058800     MOVE 'RECORDS PROCESSED . . . . . . . .'
058900                               TO RPT-T-LABEL.
059000     MOVE WS-RECS-PROCESSED    TO RPT-T-COUNT.
059100     WRITE RPT-REC FROM RPT-TOTALS-LINE.
059200*
059300     MOVE 'RECORDS REJECTED. . . . . . . . .'
059400                               TO RPT-T-LABEL.
059500     MOVE WS-RECS-REJECTED     TO RPT-T-COUNT.
059600     WRITE RPT-REC FROM RPT-TOTALS-LINE.
059700*
059800     MOVE 'RECOMMEND BUY COUNT. . . . . . . .'
059900                               TO RPT-T-LABEL.
060000     MOVE WS-CNT-BUY           TO RPT-T-COUNT.
060100     WRITE RPT-REC FROM RPT-TOTALS-LINE.
060200*
060300     MOVE 'RECOMMEND LEASE COUNT. . . . . . .'
060400                               TO RPT-T-LABEL.
060500     MOVE WS-CNT-LEASE         TO RPT-T-COUNT.
060600     WRITE RPT-REC FROM RPT-TOTALS-LINE.
060700*
060800     MOVE 'RECOMMEND TIE COUNT. . . . . . . .'
060900                               TO RPT-T-LABEL.
061000     MOVE WS-CNT-TIE           TO RPT-T-COUNT.
061100     WRITE RPT-REC FROM RPT-TOTALS-LINE.
061200*
061300     MOVE 'TOTAL SAVINGS, ALL SCENARIOS . . .'
061400                               TO RPT-T-LABEL.
061500     MOVE WS-SAVINGS-TOTAL     TO RPT-T-MONEY.
061600     WRITE RPT-REC FROM RPT-TOTALS-LINE.
061700*
061800     CLOSE SCENARIO-FILE RESULT-FILE REPORT-FILE.
061900 9000-END-RTN-EXIT.
062000     EXIT.
